000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMSRSWR.                                                 
000300 AUTHOR.        L GOMEZ PRIETO.                                           
000400 INSTALLATION.  CADENA AUSTRAL DE TELEVISION - DEPTO SISTEMAS.            
000500 DATE-WRITTEN.  05/10/94.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - SISTEMAS - NO DISTRIBUIR.                   
000800**************************************************************            
000900*    PGMSRSWR - GRABACION DE LA ESTADISTICA POR ATRIBUTO      *           
001000*                                                               *         
001100*    RECIBE POR LINKAGE EL ATRIBUTO Y LA TABLA DE ESTADISTICA  *          
001200*    YA ORDENADA, Y LA VUELCA A STATS-OUT (DDESTAD) CON EL     *          
001300*    FORMATO ETIQUETADO VALUE/COUNT DE LA CASA.                *          
001400**************************************************************            
001500*---------------------------------------------------------------          
001600*    HISTORIA DE CAMBIOS                                                  
001700*---------------------------------------------------------------          
001800* 05/10/94  LGP  SIS-1788  PROGRAMA ORIGINAL. GRABA LA                    
001900*                ESTADISTICA EN FORMATO ETIQUETADO PARA EL                
002000*                SISTEMA DE REPORTES GERENCIALES.                         
002100* 09/01/98  RHD  Y2K-0101  AUDITORIA Y2K: SIN HALLAZGOS, EL               
002200*                PROGRAMA NO MANEJA FECHAS DE CALENDARIO.                 
002300* 14/06/99  RHD  Y2K-0101  CIERRE DE AUDITORIA Y2K.                       
002400* 11/03/02  LGP  SIS-2901  SE RECORTAN LOS CEROS A LA IZQUIERDA           
002500*                DEL CONTADOR EN LA ETIQUETA <count>.                     
002600* 26/09/10  NVB  SIS-3811  EL ATRIBUTO DE LA ETIQUETA <statistics>        
002700*                PASA A GRABARSE EN MINUSCULAS.                           
002800* 09/08/26  DCM  SIS-5214  REESCRITURA SOBRE COPY PGM_58-CP-STATE         
002900*                PARA EL NUEVO CONDUCTOR PGMSRMN1.                        
003000*---------------------------------------------------------------          
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER. IBM-3090.                                               
003400 OBJECT-COMPUTER. IBM-3090.                                               
003500 SPECIAL-NAMES.                                                           
003600     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA.                                 
003700                                                                          
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT STATS-SALIDA ASSIGN DDESTAD                                   
004100     FILE STATUS IS FS-ESTAD.                                             
004200                                                                          
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500                                                                          
004600 FD  STATS-SALIDA                                                         
004700     BLOCK CONTAINS 0 RECORDS                                             
004800     RECORDING MODE IS F.                                                 
004900 01  REG-ESTADIST              PIC X(132).                                
005000                                                                          
005100 WORKING-STORAGE SECTION.                                                 
005200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
005300                                                                          
005400 77  FS-ESTAD                 PIC XX            VALUE SPACES.             
005500 77  WS-SUBI                  PIC S9(03) COMP   VALUE ZERO.               
005600 77  WS-LARGO-CLAVE            PIC S9(03) COMP   VALUE ZERO.              
005700 77  WS-POS-INICIO             PIC S9(03) COMP   VALUE ZERO.              
005800                                                                          
005900 01  WS-LINEA-SALIDA           PIC X(132)  VALUE SPACES.                  
006000 01  WS-TRAZA-LINEA-R REDEFINES WS-LINEA-SALIDA.                          
006100     03  WS-TRAZA-LINEA-TXT    PIC X(60).                                 
006200     03  FILLER                PIC X(72).                                 
006300                                                                          
006400*----------- AREAS DE EDICION PARA LA ETIQUETA ---------------            
006500 01  WS-EDIT-ATRIBUTO-GRUPO.                                              
006600     03  WS-EDIT-ATRIBUTO      PIC X(10)   VALUE SPACES.                  
006700 01  WS-EDIT-ATRIBUTO-R REDEFINES WS-EDIT-ATRIBUTO-GRUPO.                 
006800     03  WS-EDIT-ATRIBUTO-CAR  OCCURS 10 TIMES PIC X(01).                 
006900                                                                          
007000 01  WS-EDIT-CONTADOR-GRUPO.                                              
007100     03  WS-EDIT-CONTADOR      PIC ZZZZ9.                                 
007200 01  WS-EDIT-CONTADOR-R REDEFINES WS-EDIT-CONTADOR-GRUPO.                 
007300     03  WS-EDIT-CONTADOR-CAR  OCCURS 5 TIMES PIC X(01).                  
007400                                                                          
007500 01  WS-TABLA-TRADUCCION-MAYUS.                                           
007600     03  FILLER PIC X(64)  VALUE SPACES.                                  
007700     03  FILLER PIC X(26)  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.            
007800     03  FILLER PIC X(38)  VALUE SPACES.                                  
007900                                                                          
008000 01  WS-TABLA-TRADUCCION-MINUS.                                           
008100     03  FILLER PIC X(64)  VALUE SPACES.                                  
008200     03  FILLER PIC X(26)  VALUE 'abcdefghijklmnopqrstuvwxyz'.            
008300     03  FILLER PIC X(38)  VALUE SPACES.                                  
008400                                                                          
008500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
008600                                                                          
008700*----------- LINKAGE ---------------------------------------------        
008800 LINKAGE SECTION.                                                         
008900 01  LK-STA-ATRIBUTO              PIC X(10).                              
009000                                                                          
009100     COPY PGM_58-CP-STATE.                                                
009200                                                                          
009300 PROCEDURE DIVISION USING LK-STA-ATRIBUTO                                 
009400                           WS-ESTADIST-TABLA.                             
009500                                                                          
009600 MAIN-PROGRAM-I.                                                          
009700                                                                          
009800     PERFORM 1000-ABRIR-I      THRU 1000-ABRIR-F                          
009900     PERFORM 2000-ENCABEZADO-I THRU 2000-ENCABEZADO-F                     
010000     PERFORM 3000-ITEMS-I      THRU 3000-ITEMS-F                          
010100     PERFORM 9000-CERRAR-I     THRU 9000-CERRAR-F.                        
010200                                                                          
010300 MAIN-PROGRAM-F. GOBACK.                                                  
010400                                                                          
010500                                                                          
010600*---------------------------------------------------------------          
010700 1000-ABRIR-I.                                                            
010800                                                                          
010900     OPEN OUTPUT STATS-SALIDA.                                            
011000                                                                          
011100 1000-ABRIR-F. EXIT.                                                      
011200                                                                          
011300                                                                          
011400*---------------------------------------------------------------          
011500*    2000-ENCABEZADO-I - ESCRIBE <statistics by="ATRIBUTO"> CON           
011600*    EL ATRIBUTO EN MINUSCULAS Y SIN BLANCOS DE RELLENO.                  
011700*---------------------------------------------------------------          
011800 2000-ENCABEZADO-I.                                                       
011900                                                                          
012000     MOVE LK-STA-ATRIBUTO TO WS-EDIT-ATRIBUTO                             
012100     INSPECT WS-EDIT-ATRIBUTO                                             
012200         CONVERTING WS-TABLA-TRADUCCION-MAYUS                             
012300                 TO WS-TABLA-TRADUCCION-MINUS                             
012400                                                                          
012500     MOVE 10 TO WS-LARGO-CLAVE                                            
012600     PERFORM 2050-ACORTAR-ATRIBUTO-I THRU 2050-ACORTAR-ATRIBUTO-F         
012700         UNTIL WS-LARGO-CLAVE IS EQUAL ZERO                               
012800             OR WS-EDIT-ATRIBUTO-CAR (WS-LARGO-CLAVE) IS NOT EQUAL        
012900                 SPACE                                                    
013000                                                                          
013100     MOVE SPACES TO WS-LINEA-SALIDA                                       
013200     STRING '<statistics by="' DELIMITED BY SIZE                          
013300            WS-EDIT-ATRIBUTO (1:WS-LARGO-CLAVE) DELIMITED BY SIZE         
013400            '">' DELIMITED BY SIZE                                        
013500         INTO WS-LINEA-SALIDA                                             
013600     MOVE WS-LINEA-SALIDA TO REG-ESTADIST                                 
013700     WRITE REG-ESTADIST.                                                  
013800                                                                          
013900 2000-ENCABEZADO-F. EXIT.                                                 
014000                                                                          
014100                                                                          
014200*---------------------------------------------------------------          
014300 2050-ACORTAR-ATRIBUTO-I.                                                 
014400                                                                          
014500     SUBTRACT 1 FROM WS-LARGO-CLAVE.                                      
014600                                                                          
014700 2050-ACORTAR-ATRIBUTO-F. EXIT.                                           
014800                                                                          
014900                                                                          
015000*---------------------------------------------------------------          
015100*    3000-ITEMS-I - UN BLOQUE <item> POR GRUPO DE LA TABLA.               
015200*---------------------------------------------------------------          
015300 3000-ITEMS-I.                                                            
015400                                                                          
015500     PERFORM 3100-ITEM-UNO-I THRU 3100-ITEM-UNO-F                         
015600         VARYING WS-SUBI FROM 1 BY 1                                      
015700             UNTIL WS-SUBI IS GREATER THAN WS-ESTADIST-TABLA-CANT.        
015800                                                                          
015900 3000-ITEMS-F. EXIT.                                                      
016000                                                                          
016100                                                                          
016200*---------------------------------------------------------------          
016300 3100-ITEM-UNO-I.                                                         
016400                                                                          
016500     MOVE SPACES TO WS-LINEA-SALIDA                                       
016600     MOVE '  <item>' TO WS-LINEA-SALIDA                                   
016700     MOVE WS-LINEA-SALIDA TO REG-ESTADIST                                 
016800     WRITE REG-ESTADIST                                                   
016900     IF WS-TRAZA-ACTIVA THEN                                              
017000        DISPLAY 'PGMSRSWR - GRUPO=' WS-SUBI                               
017100                ' ' WS-TRAZA-LINEA-TXT                                    
017200     END-IF                                                               
017300                                                                          
017400     PERFORM 3200-VALOR-I THRU 3200-VALOR-F                               
017500     PERFORM 3300-CONTADOR-I THRU 3300-CONTADOR-F                         
017600                                                                          
017700     MOVE SPACES TO WS-LINEA-SALIDA                                       
017800     MOVE '  </item>' TO WS-LINEA-SALIDA                                  
017900     MOVE WS-LINEA-SALIDA TO REG-ESTADIST                                 
018000     WRITE REG-ESTADIST.                                                  
018100                                                                          
018200 3100-ITEM-UNO-F. EXIT.                                                   
018300                                                                          
018400                                                                          
018500*---------------------------------------------------------------          
018600*    3200-VALOR-I - ESCRIBE <value>CLAVE</value> SIN BLANCOS              
018700*    DE RELLENO A LA DERECHA.                                             
018800*---------------------------------------------------------------          
018900 3200-VALOR-I.                                                            
019000                                                                          
019100     MOVE 30 TO WS-LARGO-CLAVE                                            
019200     PERFORM 3250-ACORTAR-CLAVE-I THRU 3250-ACORTAR-CLAVE-F               
019300         UNTIL WS-LARGO-CLAVE IS EQUAL ZERO                               
019400             OR WS-EST-CLAVE (WS-SUBI) (WS-LARGO-CLAVE:1)                 
019500                 IS NOT EQUAL SPACE                                       
019600                                                                          
019700     MOVE SPACES TO WS-LINEA-SALIDA                                       
019800     STRING '    <value>' DELIMITED BY SIZE                               
019900            WS-EST-CLAVE (WS-SUBI) (1:WS-LARGO-CLAVE)                     
020000                DELIMITED BY SIZE                                         
020100            '</value>' DELIMITED BY SIZE                                  
020200         INTO WS-LINEA-SALIDA                                             
020300     MOVE WS-LINEA-SALIDA TO REG-ESTADIST                                 
020400     WRITE REG-ESTADIST.                                                  
020500                                                                          
020600 3200-VALOR-F. EXIT.                                                      
020700                                                                          
020800                                                                          
020900*---------------------------------------------------------------          
021000 3250-ACORTAR-CLAVE-I.                                                    
021100                                                                          
021200     SUBTRACT 1 FROM WS-LARGO-CLAVE.                                      
021300                                                                          
021400 3250-ACORTAR-CLAVE-F. EXIT.                                              
021500                                                                          
021600                                                                          
021700*---------------------------------------------------------------          
021800*    3300-CONTADOR-I - ESCRIBE <count>N</count> SIN CEROS DE              
021900*    RELLENO A LA IZQUIERDA.                                              
022000*---------------------------------------------------------------          
022100 3300-CONTADOR-I.                                                         
022200                                                                          
022300     MOVE WS-EST-CONTADOR (WS-SUBI) TO WS-EDIT-CONTADOR                   
022400     MOVE 1 TO WS-POS-INICIO                                              
022500     PERFORM 3350-SALTAR-CERO-I THRU 3350-SALTAR-CERO-F                   
022600         UNTIL WS-POS-INICIO IS EQUAL 5                                   
022700             OR WS-EDIT-CONTADOR-CAR (WS-POS-INICIO) IS NOT EQUAL         
022800                 SPACE                                                    
022900                                                                          
023000     MOVE SPACES TO WS-LINEA-SALIDA                                       
023100     STRING '    <count>' DELIMITED BY SIZE                               
023200            WS-EDIT-CONTADOR (WS-POS-INICIO:) DELIMITED BY SIZE           
023300            '</count>' DELIMITED BY SIZE                                  
023400         INTO WS-LINEA-SALIDA                                             
023500     MOVE WS-LINEA-SALIDA TO REG-ESTADIST                                 
023600     WRITE REG-ESTADIST.                                                  
023700                                                                          
023800 3300-CONTADOR-F. EXIT.                                                   
023900                                                                          
024000                                                                          
024100*---------------------------------------------------------------          
024200 3350-SALTAR-CERO-I.                                                      
024300                                                                          
024400     ADD 1 TO WS-POS-INICIO.                                              
024500                                                                          
024600 3350-SALTAR-CERO-F. EXIT.                                                
024700                                                                          
024800                                                                          
024900*---------------------------------------------------------------          
025000 9000-CERRAR-I.                                                           
025100                                                                          
025200     MOVE SPACES TO WS-LINEA-SALIDA                                       
025300     MOVE '</statistics>' TO WS-LINEA-SALIDA                              
025400     MOVE WS-LINEA-SALIDA TO REG-ESTADIST                                 
025500     WRITE REG-ESTADIST                                                   
025600                                                                          
025700     CLOSE STATS-SALIDA.                                                  
025800                                                                          
025900 9000-CERRAR-F. EXIT.                                                     
026000                                                                          
