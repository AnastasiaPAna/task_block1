000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMSREXP.                                                 
000300 AUTHOR.        N VARGAS BUSTOS.                                          
000400 INSTALLATION.  CADENA AUSTRAL DE TELEVISION - DEPTO SISTEMAS.            
000500 DATE-WRITTEN.  12/02/96.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - SISTEMAS - NO DISTRIBUIR.                   
000800**************************************************************            
000900*    PGMSREXP - EXPORTACION DEL CATALOGO A FORMATO PLANO      *           
001000*                CON COMAS                                    *           
001100*                                                               *         
001200*    RECIBE POR LINKAGE LA TABLA DE SERIES CARGADA Y LA        *          
001300*    VUELCA A EXPORT-OUT (DDEXPOR) CON ENCABEZADO Y UNA LINEA  *          
001400*    POR SERIE, TITULO Y ESTUDIO ENTRE COMILLAS.               *          
001500**************************************************************            
001600*---------------------------------------------------------------          
001700*    HISTORIA DE CAMBIOS                                                  
001800*---------------------------------------------------------------          
001900* 12/02/96  NVB  SIS-2133  PROGRAMA ORIGINAL. EXPORTA TITULO,             
002000*                TEMPORADAS, RATING, ANIO, FINALIZADA Y ESTUDIO.          
002100* 23/01/98  NVB  Y2K-0102  AUDITORIA Y2K: EL ANIO SE EXPORTA EN           
002200*                4 POSICIONES SIN RECORTE.                                
002300* 18/06/99  NVB  Y2K-0102  CIERRE DE AUDITORIA Y2K.                       
002400* 09/11/04  LGP  SIS-3012  SE DUPLICAN LAS COMILLAS INTERNAS DEL          
002500*                TITULO Y DEL ESTUDIO AL EXPORTAR.                        
002600* 30/08/12  DCM  SIS-4133  EL INDICADOR DE FINALIZADA SE EXPORTA          
002700*                COMO LA PALABRA true/false EN LUGAR DE S/N.              
002800* 09/08/26  DCM  SIS-5215  REESCRITURA SOBRE COPY PGM_57-CP-SERIE         
002900*                PARA EL NUEVO CONDUCTOR PGMSRMN1.                        
003000* 09/08/26  DCM  SIS-5218  EL RATING SE EXPORTABA CON EL BLANCO           
003100*                DE SUPRESION DE CEROS DELANTE CUANDO ERA MENOR           
003200*                A 10.0; SE RECORTA IGUAL QUE LAS TEMPORADAS.             
003300*---------------------------------------------------------------          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-3090.                                               
003700 OBJECT-COMPUTER. IBM-3090.                                               
003800 SPECIAL-NAMES.                                                           
003900     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA.                                 
004000                                                                          
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT EXPORT-SALIDA ASSIGN DDEXPOR                                  
004400     FILE STATUS IS FS-EXPOR.                                             
004500                                                                          
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800                                                                          
004900 FD  EXPORT-SALIDA                                                        
005000     BLOCK CONTAINS 0 RECORDS                                             
005100     RECORDING MODE IS F.                                                 
005200 01  REG-EXPORT                PIC X(132).                                
005300                                                                          
005400 WORKING-STORAGE SECTION.                                                 
005500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
005600                                                                          
005700 77  FS-EXPOR                  PIC XX            VALUE SPACES.            
005800 77  WS-SUBI                   PIC S9(03) COMP   VALUE ZERO.              
005900 77  WS-SUBJ                   PIC S9(03) COMP   VALUE ZERO.              
006000 77  WS-CAMPO-LARGO-MAX         PIC S9(03) COMP   VALUE ZERO.             
006100 77  WS-CAMPO-LARGO-TRIM        PIC S9(03) COMP   VALUE ZERO.             
006200 77  WS-CAMPO-LARGO-ESC         PIC S9(03) COMP   VALUE ZERO.             
006300 77  WS-POS-DESTINO             PIC S9(03) COMP   VALUE ZERO.             
006400 77  WS-POS-RATING              PIC S9(03) COMP   VALUE ZERO.             
006500                                                                          
006600 01  WS-LINEA-SALIDA            PIC X(132) VALUE SPACES.                  
006700 01  WS-TITULO-ESCAPADO         PIC X(60)  VALUE SPACES.                  
006800 77  WS-TITULO-LARGO-ESC        PIC S9(03) COMP   VALUE ZERO.             
006900 01  WS-ESTUDIO-ESCAPADO        PIC X(28)  VALUE SPACES.                  
007000 77  WS-ESTUDIO-LARGO-ESC       PIC S9(03) COMP   VALUE ZERO.             
007100 01  WS-FINALIZADA-TEXTO        PIC X(05)  VALUE SPACES.                  
007200                                                                          
007300*----------- AREA DE TRABAJO PARA DUPLICAR COMILLAS --------------        
007400 01  WS-CAMPO-ORIGEN.                                                     
007500     03  WS-CAMPO-ORIGEN-TXT    PIC X(30)  VALUE SPACES.                  
007600 01  WS-CAMPO-ORIGEN-R REDEFINES WS-CAMPO-ORIGEN.                         
007700     03  WS-CAMPO-ORIGEN-CAR    OCCURS 30 TIMES PIC X(01).                
007800                                                                          
007900 01  WS-CAMPO-ESCAPADO.                                                   
008000     03  WS-CAMPO-ESCAPADO-TXT  PIC X(60)  VALUE SPACES.                  
008100 01  WS-CAMPO-ESCAPADO-R REDEFINES WS-CAMPO-ESCAPADO.                     
008200     03  WS-CAMPO-ESCAPADO-CAR  OCCURS 60 TIMES PIC X(01).                
008300                                                                          
008400*----------- AREAS DE EDICION NUMERICA --------------------------         
008500 01  WS-EDIT-TEMPORADAS-GRUPO.                                            
008600     03  WS-EDIT-TEMPORADAS     PIC ZZ9.                                  
008700 01  WS-EDIT-TEMPORADAS-R REDEFINES WS-EDIT-TEMPORADAS-GRUPO.             
008800     03  WS-EDIT-TEMPORADAS-CAR OCCURS 3 TIMES PIC X(01).                 
008900                                                                          
009000 01  WS-EDIT-RATING             PIC Z9.9.                                 
009100                                                                          
009200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
009300                                                                          
009400*----------- LINKAGE ---------------------------------------------        
009500 LINKAGE SECTION.                                                         
009600     COPY PGM_57-CP-SERIE.                                                
009700                                                                          
009800 PROCEDURE DIVISION USING WS-SERIE-TABLA.                                 
009900                                                                          
010000 MAIN-PROGRAM-I.                                                          
010100                                                                          
010200     PERFORM 1000-ABRIR-I      THRU 1000-ABRIR-F                          
010300     PERFORM 2000-ENCABEZADO-I THRU 2000-ENCABEZADO-F                     
010400     PERFORM 3000-DETALLE-I    THRU 3000-DETALLE-F                        
010500     PERFORM 9000-CERRAR-I     THRU 9000-CERRAR-F.                        
010600                                                                          
010700 MAIN-PROGRAM-F. GOBACK.                                                  
010800                                                                          
010900                                                                          
011000*---------------------------------------------------------------          
011100 1000-ABRIR-I.                                                            
011200                                                                          
011300     OPEN OUTPUT EXPORT-SALIDA.                                           
011400                                                                          
011500 1000-ABRIR-F. EXIT.                                                      
011600                                                                          
011700                                                                          
011800*---------------------------------------------------------------          
011900 2000-ENCABEZADO-I.                                                       
012000                                                                          
012100     MOVE SPACES TO WS-LINEA-SALIDA                                       
012200     MOVE 'Title,Seasons,Rating,Year,Finished,Studio'                     
012300         TO WS-LINEA-SALIDA                                               
012400     MOVE WS-LINEA-SALIDA TO REG-EXPORT                                   
012500     WRITE REG-EXPORT.                                                    
012600                                                                          
012700 2000-ENCABEZADO-F. EXIT.                                                 
012800                                                                          
012900                                                                          
013000*---------------------------------------------------------------          
013100*    3000-DETALLE-I - UNA LINEA POR SERIE CARGADA, EN EL ORDEN            
013200*    DE CARGA (ARRIVAL ORDER).                                            
013300*---------------------------------------------------------------          
013400 3000-DETALLE-I.                                                          
013500                                                                          
013600     PERFORM 3100-DETALLE-UNO-I THRU 3100-DETALLE-UNO-F                   
013700         VARYING WS-SUBI FROM 1 BY 1                                      
013800             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT.           
013900                                                                          
014000 3000-DETALLE-F. EXIT.                                                    
014100                                                                          
014200                                                                          
014300*---------------------------------------------------------------          
014400 3100-DETALLE-UNO-I.                                                      
014500                                                                          
014600     MOVE WS-SER-TITULO (WS-SUBI) TO WS-CAMPO-ORIGEN-TXT                  
014700     MOVE 30 TO WS-CAMPO-LARGO-MAX                                        
014800     PERFORM 3200-ESCAPAR-CAMPO-I THRU 3200-ESCAPAR-CAMPO-F               
014900     MOVE WS-CAMPO-ESCAPADO-TXT TO WS-TITULO-ESCAPADO                     
015000     MOVE WS-CAMPO-LARGO-ESC    TO WS-TITULO-LARGO-ESC                    
015100                                                                          
015200     MOVE WS-SER-ESTUDIO (WS-SUBI) TO WS-CAMPO-ORIGEN-TXT                 
015300     MOVE 14 TO WS-CAMPO-LARGO-MAX                                        
015400     PERFORM 3200-ESCAPAR-CAMPO-I THRU 3200-ESCAPAR-CAMPO-F               
015500     MOVE WS-CAMPO-ESCAPADO-TXT TO WS-ESTUDIO-ESCAPADO                    
015600     MOVE WS-CAMPO-LARGO-ESC    TO WS-ESTUDIO-LARGO-ESC                   
015700                                                                          
015800     MOVE WS-SER-TEMPORADAS (WS-SUBI) TO WS-EDIT-TEMPORADAS               
015900     MOVE 1 TO WS-POS-DESTINO                                             
016000     PERFORM 3300-SALTAR-BLANCO-I THRU 3300-SALTAR-BLANCO-F               
016100         UNTIL WS-POS-DESTINO IS EQUAL 3                                  
016200             OR WS-EDIT-TEMPORADAS-CAR (WS-POS-DESTINO) IS NOT            
016300                 EQUAL SPACE                                              
016400                                                                          
016500     MOVE WS-SER-RATING (WS-SUBI) TO WS-EDIT-RATING                       
016600     MOVE 1 TO WS-POS-RATING                                              
016700     IF WS-EDIT-RATING (1:1) IS EQUAL SPACE THEN                          
016800        MOVE 2 TO WS-POS-RATING                                           
016900     END-IF                                                               
017000                                                                          
017100     IF WS-SER-FINALIZADA (WS-SUBI) THEN                                  
017200        MOVE 'true'  TO WS-FINALIZADA-TEXTO                               
017300     ELSE                                                                 
017400        MOVE 'false' TO WS-FINALIZADA-TEXTO                               
017500     END-IF                                                               
017600                                                                          
017700     MOVE SPACES TO WS-LINEA-SALIDA                                       
017800     STRING '"' DELIMITED BY SIZE                                         
017900            WS-TITULO-ESCAPADO (1:WS-TITULO-LARGO-ESC)                    
018000                DELIMITED BY SIZE                                         
018100            '",' DELIMITED BY SIZE                                        
018200            WS-EDIT-TEMPORADAS (WS-POS-DESTINO:) DELIMITED BY SIZE        
018300            ',' DELIMITED BY SIZE                                         
018400            WS-EDIT-RATING (WS-POS-RATING:) DELIMITED BY SIZE             
018500            ',' DELIMITED BY SIZE                                         
018600            WS-SER-ANIO (WS-SUBI) DELIMITED BY SIZE                       
018700            ',' DELIMITED BY SIZE                                         
018800            WS-FINALIZADA-TEXTO DELIMITED BY SPACE                        
018900            ',"' DELIMITED BY SIZE                                        
019000            WS-ESTUDIO-ESCAPADO (1:WS-ESTUDIO-LARGO-ESC)                  
019100                DELIMITED BY SIZE                                         
019200            '"' DELIMITED BY SIZE                                         
019300         INTO WS-LINEA-SALIDA                                             
019400                                                                          
019500     MOVE WS-LINEA-SALIDA TO REG-EXPORT                                   
019600     WRITE REG-EXPORT.                                                    
019700                                                                          
019800 3100-DETALLE-UNO-F. EXIT.                                                
019900                                                                          
020000                                                                          
020100*---------------------------------------------------------------          
020200*    3200-ESCAPAR-CAMPO-I - RECORTA LOS BLANCOS DE RELLENO DE             
020300*    WS-CAMPO-ORIGEN-TXT (HASTA WS-CAMPO-LARGO-MAX) Y DUPLICA             
020400*    LAS COMILLAS INTERNAS, DEJANDO EL RESULTADO EN                       
020500*    WS-CAMPO-ESCAPADO-TXT / WS-CAMPO-LARGO-ESC.                          
020600*---------------------------------------------------------------          
020700 3200-ESCAPAR-CAMPO-I.                                                    
020800                                                                          
020900     MOVE WS-CAMPO-LARGO-MAX TO WS-CAMPO-LARGO-TRIM                       
021000     PERFORM 3250-ACORTAR-ORIGEN-I THRU 3250-ACORTAR-ORIGEN-F             
021100         UNTIL WS-CAMPO-LARGO-TRIM IS EQUAL ZERO                          
021200             OR WS-CAMPO-ORIGEN-CAR (WS-CAMPO-LARGO-TRIM)                 
021300                 IS NOT EQUAL SPACE                                       
021400                                                                          
021500     MOVE SPACES TO WS-CAMPO-ESCAPADO                                     
021600     MOVE ZERO TO WS-CAMPO-LARGO-ESC                                      
021700     PERFORM 3260-COPIAR-CARACTER-I THRU 3260-COPIAR-CARACTER-F           
021800         VARYING WS-SUBJ FROM 1 BY 1                                      
021900             UNTIL WS-SUBJ IS GREATER THAN WS-CAMPO-LARGO-TRIM.           
022000                                                                          
022100 3200-ESCAPAR-CAMPO-F. EXIT.                                              
022200                                                                          
022300                                                                          
022400*---------------------------------------------------------------          
022500 3250-ACORTAR-ORIGEN-I.                                                   
022600                                                                          
022700     SUBTRACT 1 FROM WS-CAMPO-LARGO-TRIM.                                 
022800                                                                          
022900 3250-ACORTAR-ORIGEN-F. EXIT.                                             
023000                                                                          
023100                                                                          
023200*---------------------------------------------------------------          
023300 3260-COPIAR-CARACTER-I.                                                  
023400                                                                          
023500     ADD 1 TO WS-CAMPO-LARGO-ESC                                          
023600     MOVE WS-CAMPO-ORIGEN-CAR (WS-SUBJ)                                   
023700         TO WS-CAMPO-ESCAPADO-CAR (WS-CAMPO-LARGO-ESC)                    
023800     IF WS-CAMPO-ORIGEN-CAR (WS-SUBJ) IS EQUAL '"' THEN                   
023900        ADD 1 TO WS-CAMPO-LARGO-ESC                                       
024000        MOVE '"' TO WS-CAMPO-ESCAPADO-CAR (WS-CAMPO-LARGO-ESC)            
024100     END-IF.                                                              
024200                                                                          
024300 3260-COPIAR-CARACTER-F. EXIT.                                            
024400                                                                          
024500                                                                          
024600*---------------------------------------------------------------          
024700 3300-SALTAR-BLANCO-I.                                                    
024800                                                                          
024900     ADD 1 TO WS-POS-DESTINO.                                             
025000                                                                          
025100 3300-SALTAR-BLANCO-F. EXIT.                                              
025200                                                                          
025300                                                                          
025400*---------------------------------------------------------------          
025500 9000-CERRAR-I.                                                           
025600                                                                          
025700     CLOSE EXPORT-SALIDA.                                                 
025800                                                                          
025900 9000-CERRAR-F. EXIT.                                                     
026000                                                                          
