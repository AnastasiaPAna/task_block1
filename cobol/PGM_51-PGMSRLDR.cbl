000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMSRLDR.                                                 
000300 AUTHOR.        J CARRIZO VEGA.                                           
000400 INSTALLATION.  CADENA AUSTRAL DE TELEVISION - DEPTO SISTEMAS.            
000500 DATE-WRITTEN.  03/09/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - SISTEMAS - NO DISTRIBUIR.                   
000800**************************************************************            
000900*    PGMSRLDR - CARGA Y VALIDACION DEL CATALOGO DE SERIES     *           
001000*                                                               *         
001100*    LEE SERIES-IN (DDSERIE), VALIDA CADA REGISTRO CAMPO A     *          
001200*    CAMPO Y POR CRUCE DE CAMPOS, Y DEVUELVE POR LINKAGE LA    *          
001300*    TABLA DE SERIES ACEPTADAS Y LA TABLA DE RECHAZOS.         *          
001400**************************************************************            
001500*---------------------------------------------------------------          
001600*    HISTORIA DE CAMBIOS                                                  
001700*---------------------------------------------------------------          
001800* 09/03/87  JCV  ALTA-002  PROGRAMA ORIGINAL. VALIDA TITULO,              
001900*                GENERO, TEMPORADAS, RATING Y ANIO.                       
002000* 22/07/88  JCV  SIS-0443  SE AGREGA LA VALIDACION DEL                    
002100*                INDICADOR DE FINALIZADA (S/N).                           
002200* 11/02/91  MQR  SIS-1191  SE AGREGA LA TABLA DE RECHAZOS CON             
002300*                EL MOTIVO, PARA EL LISTADO (ANTES SOLO SE                
002400*                CONTABAN LOS RECHAZOS).                                  
002500* 24/10/94  MQR  SIS-1734  SE INCORPORA LA VALIDACION DE CRUCE            
002600*                SERIE-EN-CURSO / TEMPORADAS-UNICA.                       
002700* 02/06/96  RHD  SIS-2210  SE INCORPORA LA VALIDACION DE CRUCE            
002800*                ANIO-DE-ESTRENO CONTRA EL ANIO DE PROCESO.               
002900* 12/11/98  RHD  Y2K-0098  AUDITORIA Y2K: EL ANIO DE ESTRENO Y            
003000*                EL ANIO DE PROCESO SE COMPARAN EN 4 POSICIONES.          
003100* 16/06/99  RHD  Y2K-0098  CIERRE DE AUDITORIA Y2K.                       
003200* 05/09/01  LGP  SIS-2891  SE LIMITA LA CARGA A 100 SERIES Y A            
003300*                100 RECHAZOS (TAMANO DE LAS TABLAS COMPARTIDAS).         
003400* 23/01/06  LGP  SIS-3356  EL GENERO VACIO PASA A RECHAZARSE EN           
003500*                LUGAR DE CARGARSE EN BLANCO.                             
003600* 14/08/13  NVB  SIS-4421  AUDITORIA DE CALIDAD SOBRE LAS                 
003700*                VALIDACIONES DE TITULO Y GENERO; SIN CAMBIOS             
003800*                DE CODIGO.                                               
003900* 09/08/26  DCM  SIS-5211  REESCRITURA SOBRE COPY PGM_57-CP-SERIE         
004000*                Y RETORNO POR LINKAGE AL CONDUCTOR PGMSRMN1.             
004100* 09/08/26  DCM  SIS-5214  CORREGIDA LA VALIDACION DE CRUCE: EL           
004200*                TOPE CONTRA EL ANIO DE PROCESO SOLO APLICA A             
004300*                SERIE FINALIZADA; SE REEMPLAZA EL CONTROL DE             
004400*                TEMPORADAS POR EL PISO DE ANIO 1950 PARA                 
004500*                SERIE EN CURSO.                                          
004600* 09/08/26  DCM  SIS-5216  SE AGREGA EL PISO DE 2 CARACTERES              
004700*                PARA EL TITULO (ANTES SOLO SE RECHAZABA EL               
004800*                TITULO EN BLANCO).                                       
004900*---------------------------------------------------------------          
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-3090.                                               
005300 OBJECT-COMPUTER. IBM-3090.                                               
005400 SPECIAL-NAMES.                                                           
005500     CLASS CLASE-SI-NO    IS 'Y' 'N'                                      
005600     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA.                                 
005700                                                                          
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT SERIES-ENTRADA ASSIGN DDSERIE                                 
006100     FILE STATUS IS FS-SERIE.                                             
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500                                                                          
006600 FD  SERIES-ENTRADA                                                       
006700     BLOCK CONTAINS 0 RECORDS                                             
006800     RECORDING MODE IS F.                                                 
006900 01  REG-SERIE.                                                           
007000*    TITULO DE LA SERIE, JUSTIFICADO A IZQUIERDA                          
007100     03  REG-SER-TITULO          PIC X(30).                               
007200*    LISTA DE GENEROS SEPARADOS POR COMA                                  
007300     03  REG-SER-GENERO          PIC X(25).                               
007400*    CANTIDAD DE TEMPORADAS, VALIDO 001-100                               
007500     03  REG-SER-TEMPORADAS      PIC 9(03).                               
007600*    RATING DE AUDIENCIA, 00.0-10.0 UN DECIMAL IMPLICITO                  
007700     03  REG-SER-RATING          PIC 9(02)V9.                             
007800*    ANIO DE ESTRENO, VALIDO 1900-2100                                    
007900     03  REG-SER-ANIO            PIC 9(04).                               
008000*    INDICADOR DE ESTADO  'Y' = FINALIZADA  'N' = EN CURSO                
008100     03  REG-SER-FINALIZADA-SW   PIC X(01).                               
008200         88  REG-SER-FINALIZADA       VALUE 'Y'.                          
008300         88  REG-SER-EN-CURSO          VALUE 'N'.                         
008400*    ESTUDIO PRODUCTOR, JUSTIFICADO A IZQUIERDA                           
008500     03  REG-SER-ESTUDIO          PIC X(14).                              
008600                                                                          
008700 WORKING-STORAGE SECTION.                                                 
008800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
008900                                                                          
009000 77  FS-SERIE               PIC XX            VALUE SPACES.               
009100 77  WS-FIN-ARCHIVO          PIC X             VALUE 'N'.                 
009200     88  WS-NO-HAY-MAS-SERIES                      VALUE 'Y'.             
009300                                                                          
009400 77  WS-SUBI                 PIC S9(03) COMP   VALUE ZERO.                
009500 77  WS-SUBJ                 PIC S9(03) COMP   VALUE ZERO.                
009600 77  WS-LARGO-GENERO         PIC S9(03) COMP   VALUE ZERO.                
009700 77  WS-POS-COMA             PIC S9(03) COMP   VALUE ZERO.                
009800                                                                          
009900*----------- AREA DE VALIDACION DEL REGISTRO ACTUAL -------------         
010000 01  WS-REG-EDITADO.                                                      
010100     03  WS-EDIT-TITULO           PIC X(30)    VALUE SPACES.              
010200     03  WS-EDIT-GENERO           PIC X(25)    VALUE SPACES.              
010300     03  WS-EDIT-TEMPORADAS       PIC 9(03)    VALUE ZEROS.               
010400     03  WS-EDIT-RATING           PIC 9(02)V9  VALUE ZEROS.               
010500     03  WS-EDIT-ANIO             PIC 9(04)    VALUE ZEROS.               
010600     03  WS-EDIT-FINALIZADA-SW    PIC X(01)    VALUE 'N'.                 
010700     03  WS-EDIT-ESTUDIO          PIC X(14)    VALUE SPACES.              
010800                                                                          
010900 01  WS-REG-EDITADO-R REDEFINES WS-REG-EDITADO.                           
011000     03  WS-EDIT-BLOQUE-CLAVE     PIC X(55).                              
011100     03  FILLER                  PIC X(22).                               
011200                                                                          
011300*----------- AREA PARA MEDIR EL LARGO DEL TITULO SIN BLANCOS -----        
011400 01  WS-RECORTE-TITULO.                                                   
011500     03  WS-RECORTE-TITULO-CAMPO  PIC X(30)    VALUE SPACES.              
011600                                                                          
011700 01  WS-RECORTE-TITULO-R REDEFINES WS-RECORTE-TITULO.                     
011800     03  WS-RECORTE-TITULO-CAR OCCURS 30 TIMES PIC X(01).                 
011900                                                                          
012000 77  WS-LARGO-TITULO          PIC S9(03) COMP   VALUE ZERO.               
012100                                                                          
012200 01  WS-SWITCHES-VALIDACION.                                              
012300     03  WS-SW-TITULO-OK          PIC X(01)    VALUE 'S'.                 
012400     03  WS-SW-GENERO-OK          PIC X(01)    VALUE 'S'.                 
012500     03  WS-SW-TEMPORADAS-OK      PIC X(01)    VALUE 'S'.                 
012600     03  WS-SW-RATING-OK          PIC X(01)    VALUE 'S'.                 
012700     03  WS-SW-ANIO-OK            PIC X(01)    VALUE 'S'.                 
012800     03  WS-SW-FINALIZADA-OK      PIC X(01)    VALUE 'S'.                 
012900     03  WS-SW-CRUCE-OK           PIC X(01)    VALUE 'S'.                 
013000     03  FILLER                  PIC X(03)    VALUE SPACES.               
013100                                                                          
013200 01  WS-SWITCHES-VALIDACION-R REDEFINES WS-SWITCHES-VALIDACION.           
013300     03  WS-SW-TABLA OCCURS 7 TIMES PIC X(01).                            
013400     03  FILLER                  PIC X(03).                               
013500                                                                          
013600 77  WS-MOTIVO-RECHAZO        PIC X(40)  VALUE SPACES.                    
013700                                                                          
013800*----------- DESGLOSE DEL ANIO PARA LA TRAZA Y2K -----------------        
013900 01  WS-EDIT-ANIO-GRUPO.                                                  
014000     03  WS-EDIT-ANIO-NUM         PIC 9(04)    VALUE ZEROS.               
014100 01  WS-EDIT-ANIO-R REDEFINES WS-EDIT-ANIO-GRUPO.                         
014200     03  WS-EDIT-ANIO-SIGLO       PIC 99.                                 
014300     03  WS-EDIT-ANIO-AA          PIC 99.                                 
014400                                                                          
014500*----------- LINKAGE -------------------------------------------          
014600 LINKAGE SECTION.                                                         
014700 01  LK-ANIO-PROCESO          PIC 9(04) COMP.                             
014800     COPY PGM_57-CP-SERIE.                                                
014900                                                                          
015000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
015100                                                                          
015200 PROCEDURE DIVISION USING LK-ANIO-PROCESO                                 
015300                           WS-SERIE-TABLA                                 
015400                           WS-RECHAZO-TABLA.                              
015500                                                                          
015600 MAIN-PROGRAM-I.                                                          
015700                                                                          
015800     MOVE ZERO   TO WS-SERIE-TABLA-CANT                                   
015900     MOVE ZERO   TO WS-RECHAZO-CANT                                       
016000                                                                          
016100     PERFORM 1000-ABRIR-I       THRU 1000-ABRIR-F                         
016200     PERFORM 2000-LEER-I        THRU 2000-LEER-F                          
016300         UNTIL WS-NO-HAY-MAS-SERIES                                       
016400             OR WS-SERIE-TABLA-CANT IS EQUAL 100                          
016500     PERFORM 9000-CERRAR-I      THRU 9000-CERRAR-F.                       
016600                                                                          
016700 MAIN-PROGRAM-F. GOBACK.                                                  
016800                                                                          
016900                                                                          
017000*---------------------------------------------------------------          
017100 1000-ABRIR-I.                                                            
017200                                                                          
017300     OPEN INPUT SERIES-ENTRADA                                            
017400     IF FS-SERIE IS NOT EQUAL '00' THEN                                   
017500        DISPLAY '* ERROR EN OPEN DDSERIE = ' FS-SERIE                     
017600        MOVE 9999 TO RETURN-CODE                                          
017700        MOVE 'Y' TO WS-FIN-ARCHIVO                                        
017800     ELSE                                                                 
017900        PERFORM 1100-LEER-UN-REGISTRO-I                                   
018000            THRU 1100-LEER-UN-REGISTRO-F                                  
018100     END-IF.                                                              
018200                                                                          
018300 1000-ABRIR-F. EXIT.                                                      
018400                                                                          
018500                                                                          
018600*---------------------------------------------------------------          
018700 1100-LEER-UN-REGISTRO-I.                                                 
018800                                                                          
018900     READ SERIES-ENTRADA                                                  
019000         AT END MOVE 'Y' TO WS-FIN-ARCHIVO                                
019100     END-READ                                                             
019200                                                                          
019300     IF WS-FIN-ARCHIVO IS NOT EQUAL 'Y' THEN                              
019400        IF FS-SERIE IS NOT EQUAL '00' THEN                                
019500           DISPLAY '* ERROR EN READ DDSERIE = ' FS-SERIE                  
019600           MOVE 'Y' TO WS-FIN-ARCHIVO                                     
019700        END-IF                                                            
019800     END-IF.                                                              
019900                                                                          
020000 1100-LEER-UN-REGISTRO-F. EXIT.                                           
020100                                                                          
020200                                                                          
020300*---------------------------------------------------------------          
020400 2000-LEER-I.                                                             
020500                                                                          
020600     PERFORM 2100-VALIDAR-REGISTRO-I THRU 2100-VALIDAR-REGISTRO-F         
020700                                                                          
020800     IF WS-SW-TITULO-OK IS EQUAL 'S'                                      
020900        AND WS-SW-GENERO-OK IS EQUAL 'S'                                  
021000        AND WS-SW-TEMPORADAS-OK IS EQUAL 'S'                              
021100        AND WS-SW-RATING-OK IS EQUAL 'S'                                  
021200        AND WS-SW-ANIO-OK IS EQUAL 'S'                                    
021300        AND WS-SW-FINALIZADA-OK IS EQUAL 'S'                              
021400        AND WS-SW-CRUCE-OK IS EQUAL 'S' THEN                              
021500        PERFORM 2500-AGREGAR-SERIE-I THRU 2500-AGREGAR-SERIE-F            
021600     ELSE                                                                 
021700        PERFORM 2700-AGREGAR-RECHAZO-I THRU 2700-AGREGAR-RECHAZO-F        
021800     END-IF                                                               
021900                                                                          
022000     PERFORM 1100-LEER-UN-REGISTRO-I THRU 1100-LEER-UN-REGISTRO-F.        
022100                                                                          
022200 2000-LEER-F. EXIT.                                                       
022300                                                                          
022400                                                                          
022500*---------------------------------------------------------------          
022600 2100-VALIDAR-REGISTRO-I.                                                 
022700                                                                          
022800     MOVE REG-SERIE TO WS-REG-EDITADO                                     
022900     MOVE 'S' TO WS-SW-TITULO-OK                                          
023000     MOVE 'S' TO WS-SW-GENERO-OK                                          
023100     MOVE 'S' TO WS-SW-TEMPORADAS-OK                                      
023200     MOVE 'S' TO WS-SW-RATING-OK                                          
023300     MOVE 'S' TO WS-SW-ANIO-OK                                            
023400     MOVE 'S' TO WS-SW-FINALIZADA-OK                                      
023500     MOVE 'S' TO WS-SW-CRUCE-OK                                           
023600     MOVE SPACES TO WS-MOTIVO-RECHAZO                                     
023700                                                                          
023800     IF WS-EDIT-TITULO IS EQUAL SPACES THEN                               
023900        MOVE 'N' TO WS-SW-TITULO-OK                                       
024000        MOVE 'TITULO EN BLANCO' TO WS-MOTIVO-RECHAZO                      
024100     END-IF                                                               
024200                                                                          
024300     IF WS-SW-TITULO-OK IS EQUAL 'S' THEN                                 
024400        MOVE WS-EDIT-TITULO TO WS-RECORTE-TITULO-CAMPO                    
024500        PERFORM 2075-LARGO-TITULO-I THRU 2075-LARGO-TITULO-F              
024600        IF WS-LARGO-TITULO IS LESS THAN 2 THEN                            
024700           MOVE 'N' TO WS-SW-TITULO-OK                                    
024800           MOVE 'TITULO MENOR A 2 CARACTERES' TO WS-MOTIVO-RECHAZO        
024900        END-IF                                                            
025000     END-IF                                                               
025100                                                                          
025200     IF WS-SW-TITULO-OK IS EQUAL 'S'                                      
025300        AND WS-EDIT-GENERO IS EQUAL SPACES THEN                           
025400        MOVE 'N' TO WS-SW-GENERO-OK                                       
025500        MOVE 'GENERO EN BLANCO' TO WS-MOTIVO-RECHAZO                      
025600     END-IF                                                               
025700                                                                          
025800     IF WS-SW-GENERO-OK IS EQUAL 'S'                                      
025900        AND (WS-EDIT-TEMPORADAS IS LESS THAN 1                            
026000        OR WS-EDIT-TEMPORADAS IS GREATER THAN 100) THEN                   
026100        MOVE 'N' TO WS-SW-TEMPORADAS-OK                                   
026200        MOVE 'TEMPORADAS FUERA DE RANGO 1-100'                            
026300            TO WS-MOTIVO-RECHAZO                                          
026400     END-IF                                                               
026500                                                                          
026600     IF WS-SW-TEMPORADAS-OK IS EQUAL 'S'                                  
026700        AND (WS-EDIT-RATING IS LESS THAN ZERO                             
026800        OR WS-EDIT-RATING IS GREATER THAN 10.0) THEN                      
026900        MOVE 'N' TO WS-SW-RATING-OK                                       
027000        MOVE 'RATING FUERA DE RANGO 0.0-10.0' TO WS-MOTIVO-RECHAZO        
027100     END-IF                                                               
027200                                                                          
027300     IF WS-SW-RATING-OK IS EQUAL 'S'                                      
027400        AND (WS-EDIT-ANIO IS LESS THAN 1900                               
027500        OR WS-EDIT-ANIO IS GREATER THAN 2100) THEN                        
027600        MOVE 'N' TO WS-SW-ANIO-OK                                         
027700        MOVE 'ANIO FUERA DE RANGO 1900-2100' TO WS-MOTIVO-RECHAZO         
027800     END-IF                                                               
027900                                                                          
028000     IF WS-SW-ANIO-OK IS EQUAL 'S'                                        
028100        AND WS-EDIT-FINALIZADA-SW IS NOT CLASE-SI-NO THEN                 
028200        MOVE 'N' TO WS-SW-FINALIZADA-OK                                   
028300        MOVE 'INDICADOR FINALIZADA INVALIDO' TO WS-MOTIVO-RECHAZO         
028400     END-IF                                                               
028500                                                                          
028600     IF WS-SW-FINALIZADA-OK IS EQUAL 'S' THEN                             
028700        PERFORM 2050-VALIDAR-CRUCE-I THRU 2050-VALIDAR-CRUCE-F            
028800     END-IF.                                                              
028900                                                                          
029000 2100-VALIDAR-REGISTRO-F. EXIT.                                           
029100                                                                          
029200                                                                          
029300*---------------------------------------------------------------          
029400*    2075-LARGO-TITULO-I - LARGO DE WS-RECORTE-TITULO-CAMPO SIN           
029500*    BLANCOS A LA DERECHA, PARA EL PISO DE 2 CARACTERES DEL               
029600*    TITULO.                                                              
029700*---------------------------------------------------------------          
029800 2075-LARGO-TITULO-I.                                                     
029900                                                                          
030000     MOVE 30 TO WS-LARGO-TITULO                                           
030100     PERFORM 2080-ACORTAR-TITULO-I THRU 2080-ACORTAR-TITULO-F             
030200         UNTIL WS-LARGO-TITULO IS EQUAL ZERO                              
030300             OR WS-RECORTE-TITULO-CAR (WS-LARGO-TITULO)                   
030400                 IS NOT EQUAL SPACE.                                      
030500                                                                          
030600 2075-LARGO-TITULO-F. EXIT.                                               
030700                                                                          
030800                                                                          
030900*---------------------------------------------------------------          
031000 2080-ACORTAR-TITULO-I.                                                   
031100                                                                          
031200     SUBTRACT 1 FROM WS-LARGO-TITULO.                                     
031300                                                                          
031400 2080-ACORTAR-TITULO-F. EXIT.                                             
031500                                                                          
031600                                                                          
031700*---------------------------------------------------------------          
031800*    2050-VALIDAR-CRUCE-I - REGLAS DE CRUCE DE CAMPOS:                    
031900*    (A) SERIE FINALIZADA: EL ANIO DE ESTRENO NO PUEDE SER                
032000*        POSTERIOR AL ANIO DE PROCESO (UNA SERIE EN CURSO SI              
032100*        PUEDE LLEVAR EL ANIO DE PROCESO, ES LA TEMPORADA QUE             
032200*        SE ESTA EMITIENDO).                                              
032300*    (B) SERIE EN CURSO: EL ANIO DE ESTRENO NO PUEDE SER                  
032400*        ANTERIOR A 1950 (NO SE SOSTIENEN EN EMISION SERIES               
032500*        DE ANTES DE ESA FECHA).                                          
032600*---------------------------------------------------------------          
032700 2050-VALIDAR-CRUCE-I.                                                    
032800                                                                          
032900     MOVE WS-EDIT-ANIO TO WS-EDIT-ANIO-NUM                                
033000     IF WS-TRAZA-ACTIVA THEN                                              
033100        DISPLAY 'TRAZA Y2K - SIGLO: ' WS-EDIT-ANIO-SIGLO                  
033200                ' AA: ' WS-EDIT-ANIO-AA                                   
033300     END-IF                                                               
033400                                                                          
033500     IF WS-EDIT-FINALIZADA-SW IS EQUAL 'Y'                                
033600        AND WS-EDIT-ANIO IS GREATER THAN LK-ANIO-PROCESO THEN             
033700        MOVE 'N' TO WS-SW-CRUCE-OK                                        
033800        MOVE 'ANIO DE ESTRENO POSTERIOR AL ANIO DE PROCESO'               
033900             TO WS-MOTIVO-RECHAZO                                         
034000     END-IF                                                               
034100                                                                          
034200     IF WS-SW-CRUCE-OK IS EQUAL 'S'                                       
034300        AND WS-EDIT-FINALIZADA-SW IS EQUAL 'N'                            
034400        AND WS-EDIT-ANIO IS LESS THAN 1950 THEN                           
034500        MOVE 'N' TO WS-SW-CRUCE-OK                                        
034600        MOVE 'SERIE EN CURSO CON ANIO ANTERIOR A 1950'                    
034700             TO WS-MOTIVO-RECHAZO                                         
034800     END-IF.                                                              
034900                                                                          
035000 2050-VALIDAR-CRUCE-F. EXIT.                                              
035100                                                                          
035200                                                                          
035300*---------------------------------------------------------------          
035400 2500-AGREGAR-SERIE-I.                                                    
035500                                                                          
035600     ADD 1 TO WS-SERIE-TABLA-CANT                                         
035700     SET WS-SERIE-IDX TO WS-SERIE-TABLA-CANT                              
035800                                                                          
035900     MOVE WS-EDIT-TITULO         TO WS-SER-TITULO (WS-SERIE-IDX)          
036000     MOVE WS-EDIT-GENERO         TO WS-SER-GENERO (WS-SERIE-IDX)          
036100     MOVE WS-EDIT-TEMPORADAS     TO                                       
036200         WS-SER-TEMPORADAS (WS-SERIE-IDX)                                 
036300     MOVE WS-EDIT-RATING         TO WS-SER-RATING (WS-SERIE-IDX)          
036400     MOVE WS-EDIT-ANIO           TO WS-SER-ANIO (WS-SERIE-IDX)            
036500     MOVE WS-EDIT-FINALIZADA-SW  TO                                       
036600         WS-SER-FINALIZADA-SW (WS-SERIE-IDX)                              
036700     MOVE WS-EDIT-ESTUDIO        TO WS-SER-ESTUDIO (WS-SERIE-IDX).        
036800                                                                          
036900 2500-AGREGAR-SERIE-F. EXIT.                                              
037000                                                                          
037100                                                                          
037200*---------------------------------------------------------------          
037300 2700-AGREGAR-RECHAZO-I.                                                  
037400                                                                          
037500     IF WS-RECHAZO-CANT IS LESS THAN 100 THEN                             
037600        ADD 1 TO WS-RECHAZO-CANT                                          
037700        SET WS-RECHAZO-IDX TO WS-RECHAZO-CANT                             
037800        MOVE WS-EDIT-TITULO    TO                                         
037900            WS-RECHAZO-TITULO (WS-RECHAZO-IDX)                            
038000        MOVE WS-MOTIVO-RECHAZO TO                                         
038100            WS-RECHAZO-MOTIVO (WS-RECHAZO-IDX)                            
038200     END-IF.                                                              
038300                                                                          
038400 2700-AGREGAR-RECHAZO-F. EXIT.                                            
038500                                                                          
038600                                                                          
038700*---------------------------------------------------------------          
038800 9000-CERRAR-I.                                                           
038900                                                                          
039000     CLOSE SERIES-ENTRADA                                                 
039100     IF WS-TRAZA-ACTIVA THEN                                              
039200        DISPLAY 'PGMSRLDR - CARGADOS: ' WS-SERIE-TABLA-CANT               
039300                ' RECHAZADOS: ' WS-RECHAZO-CANT                           
039400     END-IF.                                                              
039500                                                                          
039600 9000-CERRAR-F. EXIT.                                                     
039700                                                                          
