000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMSRSTA.                                                 
000300 AUTHOR.        R HERRERA DIAZ.                                           
000400 INSTALLATION.  CADENA AUSTRAL DE TELEVISION - DEPTO SISTEMAS.            
000500 DATE-WRITTEN.  21/05/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - SISTEMAS - NO DISTRIBUIR.                   
000800**************************************************************            
000900*    PGMSRSTA - SERVICIO DE ESTADISTICA POR ATRIBUTO          *           
001000*                                                               *         
001100*    RECIBE POR LINKAGE LA TABLA DE SERIES Y EL ATRIBUTO DE    *          
001200*    AGRUPAMIENTO PEDIDO (TITLE/GENRE/SEASONS/RATING/YEAR/     *          
001300*    FINISHED/STUDIO), Y DEVUELVE LA TABLA DE ESTADISTICA      *          
001400*    (CLAVE/CONTADOR) ORDENADA POR CONTADOR DESCENDENTE Y      *          
001500*    CLAVE ASCENDENTE.                                         *          
001600**************************************************************            
001700*---------------------------------------------------------------          
001800*    HISTORIA DE CAMBIOS                                                  
001900*---------------------------------------------------------------          
002000* 21/05/87  RHD  ALTA-004  PROGRAMA ORIGINAL. SOLO RESOLVIA EL            
002100*                AGRUPAMIENTO POR TITULO PARA EL LISTADO RESUMEN.         
002200* 14/09/89  RHD  SIS-0611  SE AGREGA EL AGRUPAMIENTO POR GENERO           
002300*                CON DESDOBLAMIENTO POR COMA.                             
002400* 03/03/92  JCV  SIS-1344  SE AGREGA EL AGRUPAMIENTO POR                  
002500*                TEMPORADAS, RATING Y ANIO DE ESTRENO.                    
002600* 30/11/95  JCV  SIS-1911  SE AGREGA EL AGRUPAMIENTO POR EL               
002700*                INDICADOR DE FINALIZADA.                                 
002800* 17/11/98  MQR  Y2K-0100  AUDITORIA Y2K: LA CLAVE DE ANIO SE             
002900*                DEVUELVE EN 4 POSICIONES, SIN RECORTE DE SIGLO.          
003000* 21/06/99  MQR  Y2K-0100  CIERRE DE AUDITORIA Y2K.                       
003100* 09/04/03  LGP  SIS-2734  SE AGREGA EL AGRUPAMIENTO POR ESTUDIO          
003200*                PRODUCTOR, TOMADO DEL MODULO DE SUCURSALES.              
003300* 15/10/09  LGP  SIS-3588  EL ORDEN POR CLAVE ANTE CONTADOR               
003400*                IGUAL PASA A SER CASE-INSENSITIVE.                       
003500* 22/02/17  NVB  SIS-4651  EL ATRIBUTO NO SOPORTADO DEJA LA               
003600*                TABLA DE ESTADISTICA VACIA EN LUGAR DE ABORTAR.          
003700* 09/08/26  DCM  SIS-5213  REESCRITURA SOBRE COPY PGM_58-CP-STATE         
003800*                PARA EL NUEVO CONDUCTOR PGMSRMN1.                        
003900* 09/08/26  DCM  SIS-5220  EL DESDOBLAMIENTO DE GENERO POR COMA           
004000*                SOLO RECORTABA EL BLANCO DE RELLENO A LA                 
004100*                DERECHA; LA PARTE QUE QUEDA DESPUES DE LA COMA           
004200*                (EJ. "Action, Drama") CONSERVABA EL BLANCO QUE           
004300*                DEJA LA COMA Y AGRUPABA COMO CLAVE DISTINTA DE           
004400*                LA MISMA PALABRA SIN EL BLANCO. SE AGREGA EL             
004500*                RECORTE A LA IZQUIERDA (2265-GENRE-INICIO-I).            
004600*---------------------------------------------------------------          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. IBM-3090.                                               
005000 OBJECT-COMPUTER. IBM-3090.                                               
005100 SPECIAL-NAMES.                                                           
005200     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA.                                 
005300                                                                          
005400 DATA DIVISION.                                                           
005500 WORKING-STORAGE SECTION.                                                 
005600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
005700                                                                          
005800 77  WS-SUBI                  PIC S9(03) COMP    VALUE ZERO.              
005900 77  WS-SUBJ                  PIC S9(03) COMP    VALUE ZERO.              
006000 77  WS-ENCONTRADO-SW         PIC X(01)  VALUE 'N'.                       
006100 77  WS-GEN-PTR               PIC S9(03) COMP    VALUE ZERO.              
006200 77  WS-GEN-LARGO             PIC S9(03) COMP    VALUE ZERO.              
006300 77  WS-GEN-INICIO            PIC S9(03) COMP    VALUE ZERO.              
006400 77  WS-POS-INICIO            PIC S9(03) COMP    VALUE ZERO.              
006500                                                                          
006600 01  WS-CLAVE-DERIVADA        PIC X(30)  VALUE SPACES.                    
006700 01  WS-GEN-PARTE             PIC X(25)  VALUE SPACES.                    
006800                                                                          
006900*----------- AREAS DE EDICION NUMERICA PARA LAS CLAVES -----------        
007000 01  WS-EDIT-SEASONS-GRUPO.                                               
007100     03  WS-EDIT-SEASONS      PIC ZZ9.                                    
007200 01  WS-EDIT-SEASONS-R REDEFINES WS-EDIT-SEASONS-GRUPO.                   
007300     03  WS-EDIT-SEASONS-CAR  OCCURS 3 TIMES PIC X(01).                   
007400                                                                          
007500 01  WS-EDIT-RATING           PIC Z9.9.                                   
007600                                                                          
007700*----------- TABLA DE TRADUCCION PARA EL ORDEN CASE-INSENSITIVE --        
007800 01  WS-TABLA-TRADUCCION-MAYUS.                                           
007900     03  FILLER PIC X(64)  VALUE SPACES.                                  
008000     03  FILLER PIC X(26)  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.            
008100     03  FILLER PIC X(38)  VALUE SPACES.                                  
008200                                                                          
008300 01  WS-TABLA-TRADUCCION-MINUS.                                           
008400     03  FILLER PIC X(64)  VALUE SPACES.                                  
008500     03  FILLER PIC X(26)  VALUE 'abcdefghijklmnopqrstuvwxyz'.            
008600     03  FILLER PIC X(38)  VALUE SPACES.                                  
008700                                                                          
008800 01  WS-COMPARA-CLAVE-A.                                                  
008900     03  WS-COMPARA-CLAVE-A-TXT  PIC X(30) VALUE SPACES.                  
009000 01  WS-COMPARA-CLAVE-A-R REDEFINES WS-COMPARA-CLAVE-A.                   
009100     03  WS-COMPARA-CLAVE-A-CAR  OCCURS 30 TIMES PIC X(01).               
009200                                                                          
009300 01  WS-COMPARA-CLAVE-B.                                                  
009400     03  WS-COMPARA-CLAVE-B-TXT  PIC X(30) VALUE SPACES.                  
009500 01  WS-COMPARA-CLAVE-B-R REDEFINES WS-COMPARA-CLAVE-B.                   
009600     03  WS-COMPARA-CLAVE-B-CAR  OCCURS 30 TIMES PIC X(01).               
009700                                                                          
009800*----------- RENGLON DE INTERCAMBIO PARA LA BURBUJA --------------        
009900 01  WS-EST-TEMP.                                                         
010000     03  WS-EST-TEMP-CLAVE        PIC X(30) VALUE SPACES.                 
010100     03  WS-EST-TEMP-CONTADOR     PIC S9(05) COMP-3 VALUE ZERO.           
010200     03  FILLER                   PIC X(03) VALUE SPACES.                 
010300                                                                          
010400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
010500                                                                          
010600*----------- LINKAGE ---------------------------------------------        
010700 LINKAGE SECTION.                                                         
010800 01  LK-STA-AREA.                                                         
010900     03  LK-STA-ATRIBUTO          PIC X(10).                              
011000     03  LK-STA-SOPORTADO         PIC X(01).                              
011100                                                                          
011200     COPY PGM_57-CP-SERIE.                                                
011300     COPY PGM_58-CP-STATE.                                                
011400                                                                          
011500 PROCEDURE DIVISION USING LK-STA-AREA                                     
011600                           WS-SERIE-TABLA                                 
011700                           WS-ESTADIST-TABLA.                             
011800                                                                          
011900 MAIN-PROGRAM-I.                                                          
012000                                                                          
012100     MOVE ZERO TO WS-ESTADIST-TABLA-CANT                                  
012200     MOVE 'Y'  TO LK-STA-SOPORTADO                                        
012300                                                                          
012400     IF LK-STA-ATRIBUTO IS EQUAL 'TITLE' THEN                             
012500        PERFORM 2100-AGRUPAR-TITLE-I  THRU 2100-AGRUPAR-TITLE-F           
012600     ELSE                                                                 
012700     IF LK-STA-ATRIBUTO IS EQUAL 'GENRE' THEN                             
012800        PERFORM 2200-AGRUPAR-GENRE-I  THRU 2200-AGRUPAR-GENRE-F           
012900     ELSE                                                                 
013000     IF LK-STA-ATRIBUTO IS EQUAL 'SEASONS' THEN                           
013100        PERFORM 2300-AGRUPAR-SEASONS-I THRU 2300-AGRUPAR-SEASONS-F        
013200     ELSE                                                                 
013300     IF LK-STA-ATRIBUTO IS EQUAL 'RATING' THEN                            
013400        PERFORM 2400-AGRUPAR-RATING-I THRU 2400-AGRUPAR-RATING-F          
013500     ELSE                                                                 
013600     IF LK-STA-ATRIBUTO IS EQUAL 'YEAR' THEN                              
013700        PERFORM 2500-AGRUPAR-YEAR-I   THRU 2500-AGRUPAR-YEAR-F            
013800     ELSE                                                                 
013900     IF LK-STA-ATRIBUTO IS EQUAL 'FINISHED' THEN                          
014000        PERFORM 2600-AGRUPAR-FINISHED-I                                   
014100            THRU 2600-AGRUPAR-FINISHED-F                                  
014200     ELSE                                                                 
014300     IF LK-STA-ATRIBUTO IS EQUAL 'STUDIO' THEN                            
014400        PERFORM 2700-AGRUPAR-STUDIO-I THRU 2700-AGRUPAR-STUDIO-F          
014500     ELSE                                                                 
014600        MOVE 'N' TO LK-STA-SOPORTADO                                      
014700        MOVE ZERO TO WS-ESTADIST-TABLA-CANT                               
014800     END-IF END-IF END-IF END-IF END-IF END-IF END-IF                     
014900                                                                          
015000     IF LK-STA-SOPORTADO IS EQUAL 'Y' THEN                                
015100        PERFORM 8000-ORDENAR-ESTADIST-I                                   
015200            THRU 8000-ORDENAR-ESTADIST-F                                  
015300     END-IF.                                                              
015400                                                                          
015500     IF WS-TRAZA-ACTIVA THEN                                              
015600        DISPLAY 'PGMSRSTA - ATRIBUTO=' LK-STA-ATRIBUTO                    
015700                ' SOPORTADO=' LK-STA-SOPORTADO                            
015800                ' GRUPOS=' WS-ESTADIST-TABLA-CANT                         
015900     END-IF.                                                              
016000                                                                          
016100 MAIN-PROGRAM-F. GOBACK.                                                  
016200                                                                          
016300                                                                          
016400*---------------------------------------------------------------          
016500*    2100-AGRUPAR-TITLE-I - CLAVE = TITULO RECORTADO; EN BLANCO           
016600*    SE AGRUPA COMO "unknown".                                            
016700*---------------------------------------------------------------          
016800 2100-AGRUPAR-TITLE-I.                                                    
016900                                                                          
017000     PERFORM 2150-TITLE-UNA-I THRU 2150-TITLE-UNA-F                       
017100         VARYING WS-SUBI FROM 1 BY 1                                      
017200             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT.           
017300                                                                          
017400 2100-AGRUPAR-TITLE-F. EXIT.                                              
017500                                                                          
017600                                                                          
017700*---------------------------------------------------------------          
017800 2150-TITLE-UNA-I.                                                        
017900                                                                          
018000     IF WS-SER-TITULO (WS-SUBI) IS EQUAL SPACES THEN                      
018100        MOVE 'unknown' TO WS-CLAVE-DERIVADA                               
018200     ELSE                                                                 
018300        MOVE WS-SER-TITULO (WS-SUBI) TO WS-CLAVE-DERIVADA                 
018400     END-IF                                                               
018500     PERFORM 9000-ACUMULAR-CLAVE-I THRU 9000-ACUMULAR-CLAVE-F.            
018600                                                                          
018700 2150-TITLE-UNA-F. EXIT.                                                  
018800                                                                          
018900                                                                          
019000*---------------------------------------------------------------          
019100*    2200-AGRUPAR-GENRE-I - CLAVE = CADA GENERO DEL CAMPO,                
019200*    DESDOBLADO POR COMA; GENERO EN BLANCO SE AGRUPA UNA SOLA             
019300*    VEZ COMO "unknown".                                                  
019400*---------------------------------------------------------------          
019500 2200-AGRUPAR-GENRE-I.                                                    
019600                                                                          
019700     PERFORM 2250-GENRE-UNA-I THRU 2250-GENRE-UNA-F                       
019800         VARYING WS-SUBI FROM 1 BY 1                                      
019900             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT.           
020000                                                                          
020100 2200-AGRUPAR-GENRE-F. EXIT.                                              
020200                                                                          
020300                                                                          
020400*---------------------------------------------------------------          
020500 2250-GENRE-UNA-I.                                                        
020600                                                                          
020700     IF WS-SER-GENERO (WS-SUBI) IS EQUAL SPACES THEN                      
020800        MOVE 'unknown' TO WS-CLAVE-DERIVADA                               
020900        PERFORM 9000-ACUMULAR-CLAVE-I THRU 9000-ACUMULAR-CLAVE-F          
021000     ELSE                                                                 
021100        MOVE 1 TO WS-GEN-PTR                                              
021200        PERFORM 2260-GENRE-UNA-PARTE-I                                    
021300            THRU 2260-GENRE-UNA-PARTE-F                                   
021400            UNTIL WS-GEN-PTR IS GREATER THAN 26                           
021500     END-IF.                                                              
021600                                                                          
021700 2250-GENRE-UNA-F. EXIT.                                                  
021800                                                                          
021900                                                                          
022000*---------------------------------------------------------------          
022100 2260-GENRE-UNA-PARTE-I.                                                  
022200                                                                          
022300     MOVE SPACES TO WS-GEN-PARTE                                          
022400     UNSTRING WS-SER-GENERO (WS-SUBI) DELIMITED BY ','                    
022500         INTO WS-GEN-PARTE                                                
022600         WITH POINTER WS-GEN-PTR                                          
022700     END-UNSTRING                                                         
022800                                                                          
022900     PERFORM 2270-GENRE-LARGO-I THRU 2270-GENRE-LARGO-F                   
023000                                                                          
023100     IF WS-GEN-LARGO IS GREATER THAN ZERO THEN                            
023200        PERFORM 2265-GENRE-INICIO-I THRU 2265-GENRE-INICIO-F              
023300        MOVE SPACES TO WS-CLAVE-DERIVADA                                  
023400        MOVE WS-GEN-PARTE (WS-GEN-INICIO:                                 
023500            WS-GEN-LARGO - WS-GEN-INICIO + 1) TO WS-CLAVE-DERIVADA        
023600        PERFORM 9000-ACUMULAR-CLAVE-I THRU 9000-ACUMULAR-CLAVE-F          
023700     END-IF.                                                              
023800                                                                          
023900 2260-GENRE-UNA-PARTE-F. EXIT.                                            
024000                                                                          
024100                                                                          
024200*---------------------------------------------------------------          
024300*    2265-GENRE-INICIO-I - POSICION DEL PRIMER CARACTER NO                
024400*    BLANCO DE LA PARTE DE GENERO (RECORTE A LA IZQUIERDA, POR            
024500*    EL BLANCO QUE DEJA LA COMA EN "Action, Drama").                      
024600*---------------------------------------------------------------          
024700 2265-GENRE-INICIO-I.                                                     
024800                                                                          
024900     MOVE 1 TO WS-GEN-INICIO                                              
025000     PERFORM 2266-GENRE-ADELANTAR-I THRU 2266-GENRE-ADELANTAR-F           
025100         UNTIL WS-GEN-INICIO IS GREATER THAN WS-GEN-LARGO                 
025200             OR WS-GEN-PARTE (WS-GEN-INICIO:1) IS NOT EQUAL SPACE.        
025300                                                                          
025400 2265-GENRE-INICIO-F. EXIT.                                               
025500                                                                          
025600                                                                          
025700*---------------------------------------------------------------          
025800 2266-GENRE-ADELANTAR-I.                                                  
025900                                                                          
026000     ADD 1 TO WS-GEN-INICIO.                                              
026100                                                                          
026200 2266-GENRE-ADELANTAR-F. EXIT.                                            
026300                                                                          
026400                                                                          
026500*---------------------------------------------------------------          
026600*    2270-GENRE-LARGO-I - LARGO DE LA PARTE DE GENERO SIN LOS             
026700*    BLANCOS DE RELLENO A LA DERECHA.                                     
026800*---------------------------------------------------------------          
026900 2270-GENRE-LARGO-I.                                                      
027000                                                                          
027100     MOVE 25 TO WS-GEN-LARGO                                              
027200     PERFORM 2275-GENRE-ACORTAR-I THRU 2275-GENRE-ACORTAR-F               
027300         UNTIL WS-GEN-LARGO IS EQUAL ZERO                                 
027400             OR WS-GEN-PARTE (WS-GEN-LARGO:1) IS NOT EQUAL SPACE.         
027500                                                                          
027600 2270-GENRE-LARGO-F. EXIT.                                                
027700                                                                          
027800                                                                          
027900*---------------------------------------------------------------          
028000 2275-GENRE-ACORTAR-I.                                                    
028100                                                                          
028200     SUBTRACT 1 FROM WS-GEN-LARGO.                                        
028300                                                                          
028400 2275-GENRE-ACORTAR-F. EXIT.                                              
028500                                                                          
028600                                                                          
028700*---------------------------------------------------------------          
028800*    2300-AGRUPAR-SEASONS-I - CLAVE = TEMPORADAS SIN CEROS DE             
028900*    RELLENO A LA IZQUIERDA.                                              
029000*---------------------------------------------------------------          
029100 2300-AGRUPAR-SEASONS-I.                                                  
029200                                                                          
029300     PERFORM 2350-SEASONS-UNA-I THRU 2350-SEASONS-UNA-F                   
029400         VARYING WS-SUBI FROM 1 BY 1                                      
029500             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT.           
029600                                                                          
029700 2300-AGRUPAR-SEASONS-F. EXIT.                                            
029800                                                                          
029900                                                                          
030000*---------------------------------------------------------------          
030100 2350-SEASONS-UNA-I.                                                      
030200                                                                          
030300     MOVE WS-SER-TEMPORADAS (WS-SUBI) TO WS-EDIT-SEASONS                  
030400     MOVE 1 TO WS-POS-INICIO                                              
030500     PERFORM 2360-SEASONS-SALTAR-I THRU 2360-SEASONS-SALTAR-F             
030600         UNTIL WS-POS-INICIO IS EQUAL 3                                   
030700             OR WS-EDIT-SEASONS-CAR (WS-POS-INICIO) IS NOT EQUAL          
030800                 SPACE                                                    
030900                                                                          
031000     MOVE SPACES TO WS-CLAVE-DERIVADA                                     
031100     MOVE WS-EDIT-SEASONS (WS-POS-INICIO:) TO WS-CLAVE-DERIVADA           
031200     PERFORM 9000-ACUMULAR-CLAVE-I THRU 9000-ACUMULAR-CLAVE-F.            
031300                                                                          
031400 2350-SEASONS-UNA-F. EXIT.                                                
031500                                                                          
031600                                                                          
031700*---------------------------------------------------------------          
031800 2360-SEASONS-SALTAR-I.                                                   
031900                                                                          
032000     ADD 1 TO WS-POS-INICIO.                                              
032100                                                                          
032200 2360-SEASONS-SALTAR-F. EXIT.                                             
032300                                                                          
032400                                                                          
032500*---------------------------------------------------------------          
032600*    2400-AGRUPAR-RATING-I - CLAVE = RATING CON UN DECIMAL                
032700*    EXACTO (EJ. "8.5").                                                  
032800*---------------------------------------------------------------          
032900 2400-AGRUPAR-RATING-I.                                                   
033000                                                                          
033100     PERFORM 2450-RATING-UNA-I THRU 2450-RATING-UNA-F                     
033200         VARYING WS-SUBI FROM 1 BY 1                                      
033300             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT.           
033400                                                                          
033500 2400-AGRUPAR-RATING-F. EXIT.                                             
033600                                                                          
033700                                                                          
033800*---------------------------------------------------------------          
033900 2450-RATING-UNA-I.                                                       
034000                                                                          
034100     MOVE WS-SER-RATING (WS-SUBI) TO WS-EDIT-RATING                       
034200     MOVE SPACES TO WS-CLAVE-DERIVADA                                     
034300     IF WS-EDIT-RATING (1:1) IS EQUAL SPACE THEN                          
034400        MOVE WS-EDIT-RATING (2:3) TO WS-CLAVE-DERIVADA                    
034500     ELSE                                                                 
034600        MOVE WS-EDIT-RATING TO WS-CLAVE-DERIVADA                          
034700     END-IF                                                               
034800     PERFORM 9000-ACUMULAR-CLAVE-I THRU 9000-ACUMULAR-CLAVE-F.            
034900                                                                          
035000 2450-RATING-UNA-F. EXIT.                                                 
035100                                                                          
035200                                                                          
035300*---------------------------------------------------------------          
035400*    2500-AGRUPAR-YEAR-I - CLAVE = ANIO EN 4 POSICIONES.                  
035500*---------------------------------------------------------------          
035600 2500-AGRUPAR-YEAR-I.                                                     
035700                                                                          
035800     PERFORM 2550-YEAR-UNA-I THRU 2550-YEAR-UNA-F                         
035900         VARYING WS-SUBI FROM 1 BY 1                                      
036000             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT.           
036100                                                                          
036200 2500-AGRUPAR-YEAR-F. EXIT.                                               
036300                                                                          
036400                                                                          
036500*---------------------------------------------------------------          
036600 2550-YEAR-UNA-I.                                                         
036700                                                                          
036800     MOVE SPACES TO WS-CLAVE-DERIVADA                                     
036900     MOVE WS-SER-ANIO (WS-SUBI) TO WS-CLAVE-DERIVADA                      
037000     PERFORM 9000-ACUMULAR-CLAVE-I THRU 9000-ACUMULAR-CLAVE-F.            
037100                                                                          
037200 2550-YEAR-UNA-F. EXIT.                                                   
037300                                                                          
037400                                                                          
037500*---------------------------------------------------------------          
037600*    2600-AGRUPAR-FINISHED-I - CLAVE = "true" / "false".                  
037700*---------------------------------------------------------------          
037800 2600-AGRUPAR-FINISHED-I.                                                 
037900                                                                          
038000     PERFORM 2650-FINISHED-UNA-I THRU 2650-FINISHED-UNA-F                 
038100         VARYING WS-SUBI FROM 1 BY 1                                      
038200             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT.           
038300                                                                          
038400 2600-AGRUPAR-FINISHED-F. EXIT.                                           
038500                                                                          
038600                                                                          
038700*---------------------------------------------------------------          
038800 2650-FINISHED-UNA-I.                                                     
038900                                                                          
039000     IF WS-SER-FINALIZADA (WS-SUBI) THEN                                  
039100        MOVE 'true'  TO WS-CLAVE-DERIVADA                                 
039200     ELSE                                                                 
039300        MOVE 'false' TO WS-CLAVE-DERIVADA                                 
039400     END-IF                                                               
039500     PERFORM 9000-ACUMULAR-CLAVE-I THRU 9000-ACUMULAR-CLAVE-F.            
039600                                                                          
039700 2650-FINISHED-UNA-F. EXIT.                                               
039800                                                                          
039900                                                                          
040000*---------------------------------------------------------------          
040100*    2700-AGRUPAR-STUDIO-I - CLAVE = ESTUDIO PRODUCTOR                    
040200*    RECORTADO.                                                           
040300*---------------------------------------------------------------          
040400 2700-AGRUPAR-STUDIO-I.                                                   
040500                                                                          
040600     PERFORM 2750-STUDIO-UNA-I THRU 2750-STUDIO-UNA-F                     
040700         VARYING WS-SUBI FROM 1 BY 1                                      
040800             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT.           
040900                                                                          
041000 2700-AGRUPAR-STUDIO-F. EXIT.                                             
041100                                                                          
041200                                                                          
041300*---------------------------------------------------------------          
041400 2750-STUDIO-UNA-I.                                                       
041500                                                                          
041600     MOVE SPACES TO WS-CLAVE-DERIVADA                                     
041700     MOVE WS-SER-ESTUDIO (WS-SUBI) TO WS-CLAVE-DERIVADA                   
041800     PERFORM 9000-ACUMULAR-CLAVE-I THRU 9000-ACUMULAR-CLAVE-F.            
041900                                                                          
042000 2750-STUDIO-UNA-F. EXIT.                                                 
042100                                                                          
042200                                                                          
042300*---------------------------------------------------------------          
042400*    8000-ORDENAR-ESTADIST-I - CONTADOR DESCENDENTE; CLAVE                
042500*    ASCENDENTE CASE-INSENSITIVE ANTE CONTADOR IGUAL (BURBUJA).           
042600*---------------------------------------------------------------          
042700 8000-ORDENAR-ESTADIST-I.                                                 
042800                                                                          
042900     PERFORM 8100-BURBUJA-UNA-PASADA-I                                    
043000         THRU 8100-BURBUJA-UNA-PASADA-F                                   
043100         VARYING WS-SUBI FROM 1 BY 1                                      
043200             UNTIL WS-SUBI IS GREATER THAN WS-ESTADIST-TABLA-CANT.        
043300                                                                          
043400 8000-ORDENAR-ESTADIST-F. EXIT.                                           
043500                                                                          
043600                                                                          
043700*---------------------------------------------------------------          
043800 8100-BURBUJA-UNA-PASADA-I.                                               
043900                                                                          
044000     PERFORM 8150-COMPARAR-PAR-I THRU 8150-COMPARAR-PAR-F                 
044100         VARYING WS-SUBJ FROM 1 BY 1                                      
044200             UNTIL WS-SUBJ IS GREATER THAN WS-ESTADIST-TABLA-CANT.        
044300                                                                          
044400 8100-BURBUJA-UNA-PASADA-F. EXIT.                                         
044500                                                                          
044600                                                                          
044700*---------------------------------------------------------------          
044800 8150-COMPARAR-PAR-I.                                                     
044900                                                                          
045000     IF WS-SUBJ IS LESS THAN WS-ESTADIST-TABLA-CANT THEN                  
045100        PERFORM 8200-DEBE-INTERCAMBIAR-I                                  
045200            THRU 8200-DEBE-INTERCAMBIAR-F                                 
045300        IF WS-ENCONTRADO-SW IS EQUAL 'Y' THEN                             
045400           PERFORM 8300-INTERCAMBIAR-I                                    
045500               THRU 8300-INTERCAMBIAR-F                                   
045600        END-IF                                                            
045700     END-IF.                                                              
045800                                                                          
045900 8150-COMPARAR-PAR-F. EXIT.                                               
046000                                                                          
046100                                                                          
046200*---------------------------------------------------------------          
046300*    8200-DEBE-INTERCAMBIAR-I - DEJA 'Y' EN WS-ENCONTRADO-SW              
046400*    SI EL PAR ESTA FUERA DE ORDEN.                                       
046500*---------------------------------------------------------------          
046600 8200-DEBE-INTERCAMBIAR-I.                                                
046700                                                                          
046800     MOVE 'N' TO WS-ENCONTRADO-SW                                         
046900                                                                          
047000     IF WS-EST-CONTADOR (WS-SUBJ) IS LESS THAN                            
047100             WS-EST-CONTADOR (WS-SUBJ + 1) THEN                           
047200        MOVE 'Y' TO WS-ENCONTRADO-SW                                      
047300     ELSE                                                                 
047400     IF WS-EST-CONTADOR (WS-SUBJ) IS EQUAL                                
047500             WS-EST-CONTADOR (WS-SUBJ + 1) THEN                           
047600        MOVE WS-EST-CLAVE (WS-SUBJ)     TO WS-COMPARA-CLAVE-A-TXT         
047700        MOVE WS-EST-CLAVE (WS-SUBJ + 1) TO WS-COMPARA-CLAVE-B-TXT         
047800        INSPECT WS-COMPARA-CLAVE-A-TXT                                    
047900            CONVERTING WS-TABLA-TRADUCCION-MINUS                          
048000                    TO WS-TABLA-TRADUCCION-MAYUS                          
048100        INSPECT WS-COMPARA-CLAVE-B-TXT                                    
048200            CONVERTING WS-TABLA-TRADUCCION-MINUS                          
048300                    TO WS-TABLA-TRADUCCION-MAYUS                          
048400        IF WS-COMPARA-CLAVE-A-TXT IS GREATER THAN                         
048500                WS-COMPARA-CLAVE-B-TXT THEN                               
048600           MOVE 'Y' TO WS-ENCONTRADO-SW                                   
048700        END-IF                                                            
048800     END-IF END-IF.                                                       
048900                                                                          
049000 8200-DEBE-INTERCAMBIAR-F. EXIT.                                          
049100                                                                          
049200                                                                          
049300*---------------------------------------------------------------          
049400 8300-INTERCAMBIAR-I.                                                     
049500                                                                          
049600     MOVE WS-ESTADIST-ENTRY (WS-SUBJ)     TO WS-EST-TEMP                  
049700     MOVE WS-ESTADIST-ENTRY (WS-SUBJ + 1)                                 
049800         TO WS-ESTADIST-ENTRY (WS-SUBJ)                                   
049900     MOVE WS-EST-TEMP TO WS-ESTADIST-ENTRY (WS-SUBJ + 1).                 
050000                                                                          
050100 8300-INTERCAMBIAR-F. EXIT.                                               
050200                                                                          
050300                                                                          
050400*---------------------------------------------------------------          
050500*    9000-ACUMULAR-CLAVE-I - BUSCA WS-CLAVE-DERIVADA EN LA                
050600*    TABLA DE ESTADISTICA; SI EXISTE SUMA 1 AL CONTADOR, SI NO            
050700*    LA AGREGA AL FINAL CON CONTADOR 1.                                   
050800*---------------------------------------------------------------          
050900 9000-ACUMULAR-CLAVE-I.                                                   
051000                                                                          
051100     MOVE 'N' TO WS-ENCONTRADO-SW                                         
051200     PERFORM 9100-BUSCAR-UNA-I THRU 9100-BUSCAR-UNA-F                     
051300         VARYING WS-SUBJ FROM 1 BY 1                                      
051400             UNTIL WS-SUBJ IS GREATER THAN WS-ESTADIST-TABLA-CANT         
051500                 OR WS-ENCONTRADO-SW IS EQUAL 'Y'                         
051600                                                                          
051700     IF WS-ENCONTRADO-SW IS EQUAL 'N'                                     
051800             AND WS-ESTADIST-TABLA-CANT IS LESS THAN 130 THEN             
051900        ADD 1 TO WS-ESTADIST-TABLA-CANT                                   
052000        MOVE WS-CLAVE-DERIVADA TO                                         
052100            WS-EST-CLAVE (WS-ESTADIST-TABLA-CANT)                         
052200        MOVE 1 TO WS-EST-CONTADOR (WS-ESTADIST-TABLA-CANT)                
052300     END-IF.                                                              
052400                                                                          
052500 9000-ACUMULAR-CLAVE-F. EXIT.                                             
052600                                                                          
052700                                                                          
052800*---------------------------------------------------------------          
052900 9100-BUSCAR-UNA-I.                                                       
053000                                                                          
053100     IF WS-EST-CLAVE (WS-SUBJ) IS EQUAL WS-CLAVE-DERIVADA THEN            
053200        ADD 1 TO WS-EST-CONTADOR (WS-SUBJ)                                
053300        MOVE 'Y' TO WS-ENCONTRADO-SW                                      
053400     END-IF.                                                              
053500                                                                          
053600 9100-BUSCAR-UNA-F. EXIT.                                                 
053700                                                                          
