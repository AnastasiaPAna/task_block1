000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMSRQRY.                                                 
000300 AUTHOR.        M QUIROGA RAMOS.                                          
000400 INSTALLATION.  CADENA AUSTRAL DE TELEVISION - DEPTO SISTEMAS.            
000500 DATE-WRITTEN.  15/04/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - SISTEMAS - NO DISTRIBUIR.                   
000800**************************************************************            
000900*    PGMSRQRY - SERVICIO DE CONSULTAS SOBRE EL CATALOGO       *           
001000*                                                               *         
001100*    RECIBE POR LINKAGE LA TABLA DE SERIES CARGADA Y UN        *          
001200*    CODIGO DE ACCION, Y DEVUELVE EL RESULTADO PEDIDO:         *          
001300*    FILTRO POR RATING, FILTRO POR FINALIZADA, ORDEN          *           
001400*    DESCENDENTE POR RATING, TOP-N POR RATING, BUSQUEDA DE     *          
001500*    TITULO, PROMEDIO DE RATING Y SERIE DE MAS TEMPORADAS.     *          
001600**************************************************************            
001700*---------------------------------------------------------------          
001800*    HISTORIA DE CAMBIOS                                                  
001900*---------------------------------------------------------------          
002000* 15/04/87  MQR  ALTA-003  PROGRAMA ORIGINAL. SOLO RESOLVIA EL            
002100*                PROMEDIO DE RATING PARA EL RESUMEN DEL LISTADO.          
002200* 02/08/88  MQR  SIS-0444  SE AGREGA LA BUSQUEDA DE LA SERIE DE           
002300*                MAS TEMPORADAS.                                          
002400* 19/02/91  JCV  SIS-1192  SE AGREGA EL FILTRO POR RATING MINIMO          
002500*                Y EL FILTRO POR INDICADOR DE FINALIZADA.                 
002600* 27/10/94  JCV  SIS-1735  SE AGREGA EL ORDEN DESCENDENTE POR             
002700*                RATING Y EL TOP-N.                                       
002800* 08/06/96  RHD  SIS-2211  SE AGREGA LA BUSQUEDA DE TITULO POR            
002900*                SUBCADENA, INDEPENDIENTE DE MAYUSCULAS.                  
003000* 15/11/98  RHD  Y2K-0099  AUDITORIA Y2K: SIN HALLAZGOS, EL               
003100*                PROGRAMA NO MANEJA FECHAS DE CALENDARIO.                 
003200* 19/06/99  RHD  Y2K-0099  CIERRE DE AUDITORIA Y2K.                       
003300* 11/09/01  LGP  SIS-2892  LA BUSQUEDA DE TITULO PASA A USAR LA           
003400*                TABLA DE CONVERSION DE MAYUSCULAS EN LUGAR DE            
003500*                COMPARAR CARACTER POR CARACTER CON 32 RESTADO.           
003600* 27/01/06  LGP  SIS-3357  EL ORDEN DESCENDENTE PASA A SER                
003700*                ESTABLE POR CLAVE DE TITULO ANTE RATING IGUAL.           
003800* 18/08/13  NVB  SIS-4422  SE AGREGA EL TOP-N COMO ACCION                 
003900*                INDEPENDIENTE DEL ORDEN DESCENDENTE COMPLETO.            
004000* 09/08/26  DCM  SIS-5212  REESCRITURA SOBRE COPY PGM_57-CP-SERIE         
004100*                PARA EL NUEVO CONDUCTOR PGMSRMN1.                        
004200* 09/08/26  DCM  SIS-5213  SE AGREGA FILLER AL RENGLON DE                 
004300*                WS-SERIE-RESULT-TABLA Y SE AJUSTA WS-SRT-TEMP            
004400*                AL NUEVO ANCHO PARA EL INTERCAMBIO DE LA BURBUJA.        
004500* 09/08/26  DCM  SIS-5215  SE QUITA EL DESEMPATE POR TITULO DEL           
004600*                ORDEN DESCENDENTE POR RATING: EL ORDEN DEBE SER          
004700*                ESTABLE, SIN CRITERIO DE DESEMPATE, CONSERVANDO          
004800*                EL ORDEN DE CARGA A RATING IGUAL.                        
004900*---------------------------------------------------------------          
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-3090.                                               
005300 OBJECT-COMPUTER. IBM-3090.                                               
005400 SPECIAL-NAMES.                                                           
005500     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA.                                 
005600                                                                          
005700 DATA DIVISION.                                                           
005800 WORKING-STORAGE SECTION.                                                 
005900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
006000                                                                          
006100 77  WS-SUBI                  PIC S9(03) COMP    VALUE ZERO.              
006200 77  WS-SUBJ                  PIC S9(03) COMP    VALUE ZERO.              
006300 77  WS-MAYOR-TEMPORADAS      PIC S9(03) COMP    VALUE ZERO.              
006400 77  WS-INDICE-MAYOR          PIC S9(03) COMP    VALUE ZERO.              
006500 77  WS-ACUM-RATING           PIC S9(07)V99 COMP-3 VALUE ZERO.            
006600 77  WS-CANT-PARA-PROMEDIO    PIC S9(03) COMP    VALUE ZERO.              
006700 77  WS-LARGO-BUSQ            PIC S9(03) COMP    VALUE ZERO.              
006800 77  WS-LIMITE-BUSQ           PIC S9(03) COMP    VALUE ZERO.              
006900                                                                          
007000 01  WS-TABLA-TRADUCCION-MAYUS.                                           
007100     03  FILLER PIC X(64)  VALUE SPACES.                                  
007200     03  FILLER PIC X(26)  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.            
007300     03  FILLER PIC X(38)  VALUE SPACES.                                  
007400                                                                          
007500 01  WS-TABLA-TRADUCCION-MINUS.                                           
007600     03  FILLER PIC X(64)  VALUE SPACES.                                  
007700     03  FILLER PIC X(26)  VALUE 'abcdefghijklmnopqrstuvwxyz'.            
007800     03  FILLER PIC X(38)  VALUE SPACES.                                  
007900                                                                          
008000*----------- AREA PARA LA COMPARACION CASE-INSENSITIVE -----------        
008100 01  WS-COMPARA-TITULO.                                                   
008200     03  WS-COMPARA-TITULO-TXT   PIC X(30)    VALUE SPACES.               
008300 01  WS-COMPARA-TITULO-R REDEFINES WS-COMPARA-TITULO.                     
008400     03  WS-COMPARA-TITULO-CAR OCCURS 30 TIMES PIC X(01).                 
008500                                                                          
008600 01  WS-COMPARA-CLAVE.                                                    
008700     03  WS-COMPARA-CLAVE-TXT    PIC X(30)    VALUE SPACES.               
008800 01  WS-COMPARA-CLAVE-R REDEFINES WS-COMPARA-CLAVE.                       
008900     03  WS-COMPARA-CLAVE-CAR OCCURS 30 TIMES PIC X(01).                  
009000                                                                          
009100 77  WS-ENCONTRADO-SW          PIC X(01)    VALUE 'N'.                    
009200 77  WS-SRT-TEMP               PIC X(82)    VALUE SPACES.                 
009300                                                                          
009400*----------- AREA DE TRAZA DEL PARAMETRO DE RATING ---------------        
009500 01  WS-EDIT-RATING-GRUPO.                                                
009600     03  WS-EDIT-RATING        PIC 9(02)V9  VALUE ZERO.                   
009700 01  WS-EDIT-RATING-R REDEFINES WS-EDIT-RATING-GRUPO.                     
009800     03  WS-EDIT-RATING-ENT    PIC 9(02).                                 
009900     03  WS-EDIT-RATING-DEC    PIC 9(01).                                 
010000                                                                          
010100*----------- LINKAGE ---------------------------------------------        
010200 LINKAGE SECTION.                                                         
010300 01  LK-QRY-AREA.                                                         
010400     03  LK-ACCION                    PIC X(04).                          
010500     03  LK-PARAM-RATING               PIC 9(02)V9.                       
010600     03  LK-PARAM-FINAL                PIC X(01).                         
010700     03  LK-PARAM-N                    PIC 9(03).                         
010800     03  LK-PARAM-TITULO               PIC X(30).                         
010900     03  LK-RES-PROMEDIO               PIC 9(02)V99.                      
011000     03  LK-RES-INDICE                 PIC 9(03).                         
011100     03  LK-RES-ENCONTRADO             PIC X(01).                         
011200     03  FILLER                        PIC X(08).                         
011300                                                                          
011400     COPY PGM_57-CP-SERIE.                                                
011500                                                                          
011600 01  WS-SERIE-RESULT-TABLA.                                               
011700     03  WS-SRT-CANT                  PIC S9(03) COMP.                    
011800     03  WS-SRT-ENTRY OCCURS 100 TIMES.                                   
011900         05  WS-SRT-TITULO             PIC X(30).                         
012000         05  WS-SRT-GENERO             PIC X(25).                         
012100         05  WS-SRT-TEMPORADAS         PIC 9(03).                         
012200         05  WS-SRT-RATING             PIC 9(02)V9.                       
012300         05  WS-SRT-ANIO               PIC 9(04).                         
012400         05  WS-SRT-FINALIZADA-SW      PIC X(01).                         
012500         05  WS-SRT-ESTUDIO            PIC X(14).                         
012600         05  FILLER                    PIC X(02).                         
012700                                                                          
012800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
012900                                                                          
013000 PROCEDURE DIVISION USING LK-QRY-AREA                                     
013100                           WS-SERIE-TABLA                                 
013200                           WS-SERIE-RESULT-TABLA.                         
013300                                                                          
013400 MAIN-PROGRAM-I.                                                          
013500                                                                          
013600     MOVE ZERO TO WS-SRT-CANT                                             
013700     MOVE ZERO TO LK-RES-INDICE                                           
013800     MOVE 'N'  TO LK-RES-ENCONTRADO                                       
013900                                                                          
014000     MOVE LK-PARAM-RATING TO WS-EDIT-RATING                               
014100     IF WS-TRAZA-ACTIVA THEN                                              
014200        DISPLAY 'PGMSRQRY - ACCION=' LK-ACCION                            
014300                ' RATING-ENT=' WS-EDIT-RATING-ENT                         
014400                ' RATING-DEC=' WS-EDIT-RATING-DEC                         
014500     END-IF                                                               
014600                                                                          
014700     IF LK-ACCION IS EQUAL 'FRAT' THEN                                    
014800        PERFORM 2100-FILTRAR-RATING-I THRU 2100-FILTRAR-RATING-F          
014900     ELSE                                                                 
015000     IF LK-ACCION IS EQUAL 'FFIN' THEN                                    
015100        PERFORM 2200-FILTRAR-FINAL-I THRU 2200-FILTRAR-FINAL-F            
015200     ELSE                                                                 
015300     IF LK-ACCION IS EQUAL 'SORT' THEN                                    
015400        PERFORM 2300-ORDENAR-RATING-I THRU 2300-ORDENAR-RATING-F          
015500     ELSE                                                                 
015600     IF LK-ACCION IS EQUAL 'TOPN' THEN                                    
015700        PERFORM 2300-ORDENAR-RATING-I THRU 2300-ORDENAR-RATING-F          
015800        PERFORM 2400-RECORTAR-TOPN-I  THRU 2400-RECORTAR-TOPN-F           
015900     ELSE                                                                 
016000     IF LK-ACCION IS EQUAL 'FIND' THEN                                    
016100        PERFORM 2500-BUSCAR-TITULO-I  THRU 2500-BUSCAR-TITULO-F           
016200     ELSE                                                                 
016300     IF LK-ACCION IS EQUAL 'AVGR' THEN                                    
016400        PERFORM 2600-PROMEDIO-RATING-I THRU 2600-PROMEDIO-RATING-F        
016500     ELSE                                                                 
016600     IF LK-ACCION IS EQUAL 'MXST' THEN                                    
016700        PERFORM 2700-MAS-TEMPORADAS-I  THRU 2700-MAS-TEMPORADAS-F         
016800     ELSE                                                                 
016900        DISPLAY '* ACCION DE CONSULTA DESCONOCIDA = ' LK-ACCION           
017000     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.                    
017100                                                                          
017200 MAIN-PROGRAM-F. GOBACK.                                                  
017300                                                                          
017400                                                                          
017500*---------------------------------------------------------------          
017600*    2100-FILTRAR-RATING-I - SERIES CON RATING >= LK-PARAM-RATING         
017700*---------------------------------------------------------------          
017800 2100-FILTRAR-RATING-I.                                                   
017900                                                                          
018000     PERFORM 2150-FILTRAR-RATING-UNO-I                                    
018100         THRU 2150-FILTRAR-RATING-UNO-F                                   
018200         VARYING WS-SUBI FROM 1 BY 1                                      
018300             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT.           
018400                                                                          
018500 2100-FILTRAR-RATING-F. EXIT.                                             
018600                                                                          
018700                                                                          
018800*---------------------------------------------------------------          
018900 2150-FILTRAR-RATING-UNO-I.                                               
019000                                                                          
019100     IF WS-SER-RATING (WS-SUBI) IS GREATER THAN                           
019200             OR EQUAL TO LK-PARAM-RATING THEN                             
019300        PERFORM 2900-COPIAR-A-RESULT-I THRU 2900-COPIAR-A-RESULT-F        
019400     END-IF.                                                              
019500                                                                          
019600 2150-FILTRAR-RATING-UNO-F. EXIT.                                         
019700                                                                          
019800                                                                          
019900*---------------------------------------------------------------          
020000*    2200-FILTRAR-FINAL-I - SERIES CON EL INDICADOR PEDIDO                
020100*---------------------------------------------------------------          
020200 2200-FILTRAR-FINAL-I.                                                    
020300                                                                          
020400     PERFORM 2250-FILTRAR-FINAL-UNO-I                                     
020500         THRU 2250-FILTRAR-FINAL-UNO-F                                    
020600         VARYING WS-SUBI FROM 1 BY 1                                      
020700             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT.           
020800                                                                          
020900 2200-FILTRAR-FINAL-F. EXIT.                                              
021000                                                                          
021100                                                                          
021200*---------------------------------------------------------------          
021300 2250-FILTRAR-FINAL-UNO-I.                                                
021400                                                                          
021500     IF WS-SER-FINALIZADA-SW (WS-SUBI) IS EQUAL LK-PARAM-FINAL            
021600        PERFORM 2900-COPIAR-A-RESULT-I THRU 2900-COPIAR-A-RESULT-F        
021700     END-IF.                                                              
021800                                                                          
021900 2250-FILTRAR-FINAL-UNO-F. EXIT.                                          
022000                                                                          
022100                                                                          
022200*---------------------------------------------------------------          
022300*    2300-ORDENAR-RATING-I - COPIA TODA LA TABLA Y LA ORDENA              
022400*    DESCENDENTE POR RATING (BURBUJA, QUE ES LA FORMA HABITUAL            
022500*    DE LA CASA). ORDEN ESTABLE: A RATING IGUAL NO SE ALTERA EL           
022600*    ORDEN DE CARGA, NO HAY CRITERIO DE DESEMPATE POR TITULO.             
022700*---------------------------------------------------------------          
022800 2300-ORDENAR-RATING-I.                                                   
022900                                                                          
023000     MOVE ZERO TO WS-SRT-CANT                                             
023100     PERFORM 2320-COPIAR-TODO-UNO-I                                       
023200         THRU 2320-COPIAR-TODO-UNO-F                                      
023300         VARYING WS-SUBI FROM 1 BY 1                                      
023400             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT            
023500                                                                          
023600     PERFORM 2350-BURBUJA-UNA-PASADA-I                                    
023700         THRU 2350-BURBUJA-UNA-PASADA-F                                   
023800         VARYING WS-SUBI FROM 1 BY 1                                      
023900             UNTIL WS-SUBI IS GREATER THAN WS-SRT-CANT.                   
024000                                                                          
024100 2300-ORDENAR-RATING-F. EXIT.                                             
024200                                                                          
024300                                                                          
024400*---------------------------------------------------------------          
024500 2320-COPIAR-TODO-UNO-I.                                                  
024600                                                                          
024700     PERFORM 2900-COPIAR-A-RESULT-I THRU 2900-COPIAR-A-RESULT-F.          
024800                                                                          
024900 2320-COPIAR-TODO-UNO-F. EXIT.                                            
025000                                                                          
025100                                                                          
025200*---------------------------------------------------------------          
025300 2350-BURBUJA-UNA-PASADA-I.                                               
025400                                                                          
025500     PERFORM 2360-COMPARAR-PAR-I                                          
025600         THRU 2360-COMPARAR-PAR-F                                         
025700         VARYING WS-SUBJ FROM 1 BY 1                                      
025800             UNTIL WS-SUBJ IS GREATER THAN WS-SRT-CANT.                   
025900                                                                          
026000 2350-BURBUJA-UNA-PASADA-F. EXIT.                                         
026100                                                                          
026200                                                                          
026300*---------------------------------------------------------------          
026400 2360-COMPARAR-PAR-I.                                                     
026500                                                                          
026600     IF WS-SUBJ IS LESS THAN WS-SRT-CANT THEN                             
026700        IF WS-SRT-RATING (WS-SUBJ) IS LESS THAN                           
026800                WS-SRT-RATING (WS-SUBJ + 1)                               
026900           PERFORM 2380-INTERCAMBIAR-I THRU 2380-INTERCAMBIAR-F           
027000        END-IF                                                            
027100     END-IF.                                                              
027200                                                                          
027300 2360-COMPARAR-PAR-F. EXIT.                                               
027400                                                                          
027500                                                                          
027600*---------------------------------------------------------------          
027700 2380-INTERCAMBIAR-I.                                                     
027800                                                                          
027900     MOVE WS-SRT-ENTRY (WS-SUBJ)     TO WS-SRT-TEMP                       
028000     MOVE WS-SRT-ENTRY (WS-SUBJ + 1) TO WS-SRT-ENTRY (WS-SUBJ)            
028100     MOVE WS-SRT-TEMP                TO                                   
028200         WS-SRT-ENTRY (WS-SUBJ + 1).                                      
028300                                                                          
028400 2380-INTERCAMBIAR-F. EXIT.                                               
028500                                                                          
028600                                                                          
028700*---------------------------------------------------------------          
028800*    2400-RECORTAR-TOPN-I - DEJA SOLO LAS PRIMERAS N ENTRADAS             
028900*    DEL RESULTADO YA ORDENADO DESCENDENTE.                               
029000*---------------------------------------------------------------          
029100 2400-RECORTAR-TOPN-I.                                                    
029200                                                                          
029300     IF LK-PARAM-N IS LESS THAN WS-SRT-CANT THEN                          
029400        MOVE LK-PARAM-N TO WS-SRT-CANT                                    
029500     END-IF.                                                              
029600                                                                          
029700 2400-RECORTAR-TOPN-F. EXIT.                                              
029800                                                                          
029900                                                                          
030000*---------------------------------------------------------------          
030100*    2500-BUSCAR-TITULO-I - PRIMERA SERIE CUYO TITULO CONTENGA            
030200*    LA SUBCADENA PEDIDA, SIN DISTINGUIR MAYUSCULAS.                      
030300*---------------------------------------------------------------          
030400 2500-BUSCAR-TITULO-I.                                                    
030500                                                                          
030600     MOVE LK-PARAM-TITULO TO WS-COMPARA-TITULO-TXT                        
030700     INSPECT WS-COMPARA-TITULO-TXT                                        
030800         CONVERTING WS-TABLA-TRADUCCION-MINUS                             
030900                 TO WS-TABLA-TRADUCCION-MAYUS                             
031000                                                                          
031100     PERFORM 2510-CALCULAR-LARGO-BUSQ-I                                   
031200         THRU 2510-CALCULAR-LARGO-BUSQ-F                                  
031300                                                                          
031400     MOVE 'N' TO WS-ENCONTRADO-SW                                         
031500     IF WS-LARGO-BUSQ IS GREATER THAN ZERO THEN                           
031600        PERFORM 2520-BUSCAR-UNO-I                                         
031700            THRU 2520-BUSCAR-UNO-F                                        
031800            VARYING WS-SUBI FROM 1 BY 1                                   
031900                UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT         
032000                    OR WS-ENCONTRADO-SW IS EQUAL 'Y'                      
032100     END-IF.                                                              
032200                                                                          
032300 2500-BUSCAR-TITULO-F. EXIT.                                              
032400                                                                          
032500                                                                          
032600*---------------------------------------------------------------          
032700 2520-BUSCAR-UNO-I.                                                       
032800                                                                          
032900     MOVE WS-SER-TITULO (WS-SUBI) TO WS-COMPARA-CLAVE-TXT                 
033000     INSPECT WS-COMPARA-CLAVE-TXT                                         
033100         CONVERTING WS-TABLA-TRADUCCION-MINUS                             
033200                 TO WS-TABLA-TRADUCCION-MAYUS                             
033300     PERFORM 2550-CONTIENE-SUBCADENA-I                                    
033400         THRU 2550-CONTIENE-SUBCADENA-F.                                  
033500                                                                          
033600 2520-BUSCAR-UNO-F. EXIT.                                                 
033700                                                                          
033800                                                                          
033900*---------------------------------------------------------------          
034000*    2510-CALCULAR-LARGO-BUSQ-I - LARGO DE LA SUBCADENA PEDIDA,           
034100*    SIN LOS BLANCOS DE RELLENO A LA DERECHA.                             
034200*---------------------------------------------------------------          
034300 2510-CALCULAR-LARGO-BUSQ-I.                                              
034400                                                                          
034500     MOVE 30 TO WS-LARGO-BUSQ                                             
034600     PERFORM 2515-ACORTAR-UNO-I                                           
034700         THRU 2515-ACORTAR-UNO-F                                          
034800         UNTIL WS-LARGO-BUSQ IS EQUAL ZERO                                
034900             OR WS-COMPARA-TITULO-CAR (WS-LARGO-BUSQ) IS NOT EQUAL        
035000                 SPACE.                                                   
035100                                                                          
035200 2510-CALCULAR-LARGO-BUSQ-F. EXIT.                                        
035300                                                                          
035400                                                                          
035500*---------------------------------------------------------------          
035600 2515-ACORTAR-UNO-I.                                                      
035700                                                                          
035800     SUBTRACT 1 FROM WS-LARGO-BUSQ.                                       
035900                                                                          
036000 2515-ACORTAR-UNO-F. EXIT.                                                
036100                                                                          
036200                                                                          
036300*---------------------------------------------------------------          
036400*    2550-CONTIENE-SUBCADENA-I - BARRE CADA POSICION DE INICIO            
036500*    POSIBLE DENTRO DEL TITULO DEL CATALOGO BUSCANDO LA                   
036600*    SUBCADENA PEDIDA.                                                    
036700*---------------------------------------------------------------          
036800 2550-CONTIENE-SUBCADENA-I.                                               
036900                                                                          
037000     MOVE 31 TO WS-LIMITE-BUSQ                                            
037100     SUBTRACT WS-LARGO-BUSQ FROM WS-LIMITE-BUSQ                           
037200                                                                          
037300     PERFORM 2560-COMPARAR-POS-I                                          
037400         THRU 2560-COMPARAR-POS-F                                         
037500         VARYING WS-SUBJ FROM 1 BY 1                                      
037600             UNTIL WS-SUBJ IS GREATER THAN WS-LIMITE-BUSQ                 
037700                 OR WS-ENCONTRADO-SW IS EQUAL 'Y'.                        
037800                                                                          
037900 2550-CONTIENE-SUBCADENA-F. EXIT.                                         
038000                                                                          
038100                                                                          
038200*---------------------------------------------------------------          
038300 2560-COMPARAR-POS-I.                                                     
038400                                                                          
038500     IF WS-COMPARA-CLAVE-TXT (WS-SUBJ:WS-LARGO-BUSQ)                      
038600             IS EQUAL WS-COMPARA-TITULO-TXT (1:WS-LARGO-BUSQ)             
038700        MOVE 'Y' TO WS-ENCONTRADO-SW                                      
038800        MOVE 'Y' TO LK-RES-ENCONTRADO                                     
038900        MOVE WS-SUBI TO LK-RES-INDICE                                     
039000        PERFORM 2900-COPIAR-A-RESULT-I                                    
039100            THRU 2900-COPIAR-A-RESULT-F                                   
039200     END-IF.                                                              
039300                                                                          
039400 2560-COMPARAR-POS-F. EXIT.                                               
039500                                                                          
039600                                                                          
039700*---------------------------------------------------------------          
039800*    2600-PROMEDIO-RATING-I - PROMEDIO DE RATING, REDONDEO                
039900*    NORMAL A 2 DECIMALES.                                                
040000*---------------------------------------------------------------          
040100 2600-PROMEDIO-RATING-I.                                                  
040200                                                                          
040300     MOVE ZERO TO WS-ACUM-RATING                                          
040400     MOVE ZERO TO WS-CANT-PARA-PROMEDIO                                   
040500                                                                          
040600     PERFORM 2650-ACUMULAR-UNO-I                                          
040700         THRU 2650-ACUMULAR-UNO-F                                         
040800         VARYING WS-SUBI FROM 1 BY 1                                      
040900             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT            
041000                                                                          
041100     IF WS-CANT-PARA-PROMEDIO IS GREATER THAN ZERO THEN                   
041200        COMPUTE LK-RES-PROMEDIO ROUNDED =                                 
041300            WS-ACUM-RATING / WS-CANT-PARA-PROMEDIO                        
041400     ELSE                                                                 
041500        MOVE ZERO TO LK-RES-PROMEDIO                                      
041600     END-IF.                                                              
041700                                                                          
041800 2600-PROMEDIO-RATING-F. EXIT.                                            
041900                                                                          
042000                                                                          
042100*---------------------------------------------------------------          
042200 2650-ACUMULAR-UNO-I.                                                     
042300                                                                          
042400     ADD WS-SER-RATING (WS-SUBI) TO WS-ACUM-RATING                        
042500     ADD 1 TO WS-CANT-PARA-PROMEDIO.                                      
042600                                                                          
042700 2650-ACUMULAR-UNO-F. EXIT.                                               
042800                                                                          
042900                                                                          
043000*---------------------------------------------------------------          
043100*    2700-MAS-TEMPORADAS-I - INDICE DE LA SERIE CON MAS                   
043200*    TEMPORADAS (PRIMERA ENCONTRADA EN CASO DE EMPATE).                   
043300*---------------------------------------------------------------          
043400 2700-MAS-TEMPORADAS-I.                                                   
043500                                                                          
043600     MOVE ZERO TO WS-MAYOR-TEMPORADAS                                     
043700     MOVE ZERO TO WS-INDICE-MAYOR                                         
043800                                                                          
043900     PERFORM 2750-COMPARAR-TEMPOR-UNO-I                                   
044000         THRU 2750-COMPARAR-TEMPOR-UNO-F                                  
044100         VARYING WS-SUBI FROM 1 BY 1                                      
044200             UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT            
044300                                                                          
044400     IF WS-INDICE-MAYOR IS GREATER THAN ZERO THEN                         
044500        MOVE 'Y' TO LK-RES-ENCONTRADO                                     
044600        MOVE WS-INDICE-MAYOR TO LK-RES-INDICE                             
044700     ELSE                                                                 
044800        MOVE 'N' TO LK-RES-ENCONTRADO                                     
044900     END-IF.                                                              
045000                                                                          
045100 2700-MAS-TEMPORADAS-F. EXIT.                                             
045200                                                                          
045300                                                                          
045400*---------------------------------------------------------------          
045500 2750-COMPARAR-TEMPOR-UNO-I.                                              
045600                                                                          
045700     IF WS-SER-TEMPORADAS (WS-SUBI) IS GREATER THAN                       
045800             WS-MAYOR-TEMPORADAS THEN                                     
045900        MOVE WS-SER-TEMPORADAS (WS-SUBI) TO WS-MAYOR-TEMPORADAS           
046000        MOVE WS-SUBI TO WS-INDICE-MAYOR                                   
046100     END-IF.                                                              
046200                                                                          
046300 2750-COMPARAR-TEMPOR-UNO-F. EXIT.                                        
046400                                                                          
046500                                                                          
046600*---------------------------------------------------------------          
046700 2900-COPIAR-A-RESULT-I.                                                  
046800                                                                          
046900     IF WS-SRT-CANT IS LESS THAN 100 THEN                                 
047000        ADD 1 TO WS-SRT-CANT                                              
047100        MOVE WS-SERIE-TABLA-ENTRY (WS-SUBI)                               
047200            TO WS-SRT-ENTRY (WS-SRT-CANT)                                 
047300     END-IF.                                                              
047400                                                                          
047500 2900-COPIAR-A-RESULT-F. EXIT.                                            
047600                                                                          
