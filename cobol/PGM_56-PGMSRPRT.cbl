000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMSRPRT.                                                 
000300 AUTHOR.        D CASTRO MUNOZ.                                           
000400 INSTALLATION.  CADENA AUSTRAL DE TELEVISION - DEPTO SISTEMAS.            
000500 DATE-WRITTEN.  19/03/88.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - SISTEMAS - NO DISTRIBUIR.                   
000800**************************************************************            
000900*    PGMSRPRT - IMPRESION DEL LISTADO DE ANALISIS DE          *           
001000*                CATALOGO (REPORT-OUT)                         *          
001100*                                                               *         
001200*    ABRE DDLISTA EN LA PRIMERA LLAMADA (ACCION ENCAB) Y LA    *          
001300*    MANTIENE ABIERTA DURANTE TODA LA CORRIDA; EL CONDUCTOR LA *          
001400*    VA INVOCANDO CON LA ACCION QUE CORRESPONDE A CADA TRAMO   *          
001500*    DEL LISTADO (ENCABEZADO, DETALLE, RECHAZOS, RESUMEN,      *          
001600*    ECO DE ESTADISTICA Y CIERRE).                             *          
001700**************************************************************            
001800*---------------------------------------------------------------          
001900*    HISTORIA DE CAMBIOS                                                  
002000*---------------------------------------------------------------          
002100* 19/03/88  DCM  ALTA-005  PROGRAMA ORIGINAL. IMPRIME EL                  
002200*                ENCABEZADO Y EL DETALLE EN MODO PRETTY.                  
002300* 11/08/89  DCM  SIS-0612  SE AGREGA EL MODO SIMPLE DE DETALLE.           
002400* 07/04/92  JCV  SIS-1345  SE AGREGA LA IMPRESION DE LOS                  
002500*                RECHAZOS DEL CARGADOR CON EL MOTIVO.                     
002600* 02/12/95  JCV  SIS-1912  SE AGREGA EL BLOQUE DE RESUMEN                 
002700*                (PROMEDIO DE RATING Y SERIE DE MAS TEMPORADAS).          
002800* 19/11/98  LGP  Y2K-0103  AUDITORIA Y2K: SIN HALLAZGOS, EL               
002900*                LISTADO NO IMPRIME FECHAS DE CALENDARIO.                 
003000* 23/06/99  LGP  Y2K-0103  CIERRE DE AUDITORIA Y2K.                       
003100* 10/04/03  LGP  SIS-2735  SE AGREGA EL ECO DE LA ESTADISTICA             
003200*                POR ATRIBUTO AL PIE DEL LISTADO.                         
003300* 16/10/09  NVB  SIS-3589  SE AGREGA EL MENSAJE DE ATRIBUTO NO            
003400*                SOPORTADO CUANDO NO SE GRABA EL ARCHIVO DE               
003500*                ESTADISTICA.                                             
003600* 09/08/26  DCM  SIS-5216  REESCRITURA SOBRE COPY PGM_57-CP-SERIE         
003700*                Y PGM_58-CP-STATE PARA EL NUEVO CONDUCTOR                
003800*                PGMSRMN1; EL ARCHIVO PASA A ABRIRSE UNA SOLA             
003900*                VEZ POR CORRIDA EN LUGAR DE POR LLAMADA.                 
004000* 09/08/26  DCM  SIS-5217  EL NUMERO DE ORDEN DEL DETALLE                 
004100*                PRETTY PASABA SIN RECORTAR LOS BLANCOS A LA              
004200*                IZQUIERDA; AHORA SE RECORTA IGUAL QUE EL RESTO           
004300*                DE LOS CAMPOS NUMERICOS DEL LISTADO.                     
004400* 09/08/26  DCM  SIS-5219  LAS TEMPORADAS Y EL RATING DEL                 
004500*                DETALLE (PRETTY Y SIMPLE) Y LA SERIE DE MAS              
004600*                TEMPORADAS DEL RESUMEN PASABAN CON EL BLANCO DE          
004700*                SUPRESION DE CEROS DELANTE; SE AGREGAN LAS               
004800*                AREAS WS-EDIT-NUM2/3 PARA RECORTAR VARIOS                
004900*                CAMPOS A LA VEZ Y SE CAMBIA A "DELIMITED BY              
005000*                SPACE" EN TODO CAMPO RECORTADO QUE NO VA AL              
005100*                FINAL DEL STRING (EL NUMERO DE ORDEN Y LA                
005200*                CABECERA DEL LISTADO TENIAN EL MISMO DEFECTO             
005300*                LATENTE, AUNQUE QUEDABA OCULTO POR LOS BLANCOS           
005400*                DE RELLENO DE LA LINEA).                                 
005500*---------------------------------------------------------------          
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER. IBM-3090.                                               
005900 OBJECT-COMPUTER. IBM-3090.                                               
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM                                                   
006200     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA.                                 
006300                                                                          
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT LISTADO-SALIDA ASSIGN DDLISTA                                 
006700     FILE STATUS IS FS-LISTA.                                             
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100                                                                          
007200 FD  LISTADO-SALIDA                                                       
007300     BLOCK CONTAINS 0 RECORDS                                             
007400     RECORDING MODE IS F.                                                 
007500 01  REG-LISTADO                PIC X(132).                               
007600                                                                          
007700 WORKING-STORAGE SECTION.                                                 
007800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
007900                                                                          
008000 77  FS-LISTA                  PIC XX           VALUE SPACES.             
008100 77  WS-ARCHIVO-ABIERTO         PIC X(01)        VALUE 'N'.               
008200     88  WS-YA-ABIERTO                               VALUE 'Y'.           
008300                                                                          
008400 77  WS-SUBI                   PIC S9(03) COMP  VALUE ZERO.               
008500 77  WS-LARGO-TXT               PIC S9(03) COMP  VALUE ZERO.              
008600 77  WS-POS-INICIO              PIC S9(03) COMP  VALUE ZERO.              
008700 77  WS-POS-INICIO2             PIC S9(03) COMP  VALUE ZERO.              
008800 77  WS-POS-INICIO3             PIC S9(03) COMP  VALUE ZERO.              
008900                                                                          
009000 01  WS-LINEA-SALIDA            PIC X(132) VALUE SPACES.                  
009100 01  WS-TRAZA-LINEA-R REDEFINES WS-LINEA-SALIDA.                          
009200     03  WS-TRAZA-LINEA-TXT     PIC X(60).                                
009300     03  FILLER                 PIC X(72).                                
009400                                                                          
009500*----------- AREA DE TRABAJO PARA RECORTAR TEXTO (A DERECHA) ----         
009600 01  WS-RECORTE-TXT.                                                      
009700     03  WS-RECORTE-TXT-CAMPO   PIC X(60)  VALUE SPACES.                  
009800 01  WS-RECORTE-TXT-R REDEFINES WS-RECORTE-TXT.                           
009900     03  WS-RECORTE-TXT-CAR     OCCURS 60 TIMES PIC X(01).                
010000                                                                          
010100*----------- AREA DE TRABAJO PARA RECORTAR NUMEROS (A IZQ) -------        
010200 01  WS-EDIT-NUM-GRUPO.                                                   
010300     03  WS-EDIT-NUM            PIC X(10)  VALUE SPACES.                  
010400 01  WS-EDIT-NUM-R REDEFINES WS-EDIT-NUM-GRUPO.                           
010500     03  WS-EDIT-NUM-CAR        OCCURS 10 TIMES PIC X(01).                
010600                                                                          
010700*----------- SEGUNDA AREA DE RECORTE, PARA CUANDO EL DETALLE ----         
010800*----------- PRETTY NECESITA DOS CAMPOS RECORTADOS A LA VEZ -----         
010900 01  WS-EDIT-NUM2-GRUPO.                                                  
011000     03  WS-EDIT-NUM2           PIC X(10)  VALUE SPACES.                  
011100 01  WS-EDIT-NUM2-R REDEFINES WS-EDIT-NUM2-GRUPO.                         
011200     03  WS-EDIT-NUM2-CAR       OCCURS 10 TIMES PIC X(01).                
011300                                                                          
011400*----------- TERCERA AREA DE RECORTE, IDEM ANTERIOR, PARA EL ----         
011500*----------- TERCER CAMPO NUMERICO DEL DETALLE PRETTY -----------         
011600 01  WS-EDIT-NUM3-GRUPO.                                                  
011700     03  WS-EDIT-NUM3           PIC X(10)  VALUE SPACES.                  
011800 01  WS-EDIT-NUM3-R REDEFINES WS-EDIT-NUM3-GRUPO.                         
011900     03  WS-EDIT-NUM3-CAR       OCCURS 10 TIMES PIC X(01).                
012000                                                                          
012100*----------- AREAS DE EDICION NUMERICA ---------------------------        
012200 77  WS-EDIT-CANT               PIC ZZ9.                                  
012300 77  WS-EDIT-SEASONS            PIC ZZ9.                                  
012400 77  WS-EDIT-PROMEDIO           PIC ZZZZ9.99.                             
012500 77  WS-EDIT-CONTADOR           PIC ZZZZ9.                                
012600 77  WS-EDIT-RATING-DET         PIC Z9.9.                                 
012700                                                                          
012800*----------- TABLA DE TRADUCCION PARA EL ATRIBUTO EN MINUSCULA ---        
012900 01  WS-TABLA-TRADUCCION-MAYUS.                                           
013000     03  FILLER PIC X(64)  VALUE SPACES.                                  
013100     03  FILLER PIC X(26)  VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.            
013200     03  FILLER PIC X(38)  VALUE SPACES.                                  
013300                                                                          
013400 01  WS-TABLA-TRADUCCION-MINUS.                                           
013500     03  FILLER PIC X(64)  VALUE SPACES.                                  
013600     03  FILLER PIC X(26)  VALUE 'abcdefghijklmnopqrstuvwxyz'.            
013700     03  FILLER PIC X(38)  VALUE SPACES.                                  
013800                                                                          
013900 01  WS-ATRIBUTO-MINUS           PIC X(10)  VALUE SPACES.                 
014000                                                                          
014100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
014200                                                                          
014300*----------- LINKAGE ---------------------------------------------        
014400 LINKAGE SECTION.                                                         
014500 01  LK-PRT-AREA.                                                         
014600     03  LK-PRT-ACCION           PIC X(06).                               
014700     03  LK-PRT-MODO             PIC X(06).                               
014800     03  LK-PRT-CANT             PIC 9(03).                               
014900     03  LK-PRT-TEXTO            PIC X(60).                               
015000     03  LK-PRT-NUM1             PIC S9(05)V99.                           
015100     03  LK-PRT-NUM2             PIC 9(05).                               
015200     03  LK-PRT-NUM3             PIC 9(05).                               
015300     03  LK-PRT-NUM4             PIC 9(05).                               
015400                                                                          
015500     COPY PGM_57-CP-SERIE.                                                
015600     COPY PGM_58-CP-STATE.                                                
015700                                                                          
015800 PROCEDURE DIVISION USING LK-PRT-AREA                                     
015900                           WS-SERIE-TABLA                                 
016000                           WS-RECHAZO-TABLA                               
016100                           WS-ESTADIST-TABLA.                             
016200                                                                          
016300 MAIN-PROGRAM-I.                                                          
016400                                                                          
016500     IF LK-PRT-ACCION IS EQUAL 'ENCAB ' THEN                              
016600        PERFORM 1000-ENCABEZADO-I THRU 1000-ENCABEZADO-F                  
016700     ELSE                                                                 
016800     IF LK-PRT-ACCION IS EQUAL 'LISTAR' THEN                              
016900        PERFORM 2000-LISTAR-I     THRU 2000-LISTAR-F                      
017000     ELSE                                                                 
017100     IF LK-PRT-ACCION IS EQUAL 'RECHAZ' THEN                              
017200        PERFORM 3000-RECHAZOS-I   THRU 3000-RECHAZOS-F                    
017300     ELSE                                                                 
017400     IF LK-PRT-ACCION IS EQUAL 'RESUM ' THEN                              
017500        PERFORM 4000-RESUMEN-I    THRU 4000-RESUMEN-F                     
017600     ELSE                                                                 
017700     IF LK-PRT-ACCION IS EQUAL 'STATL ' THEN                              
017800        PERFORM 5000-STATL-I      THRU 5000-STATL-F                       
017900     ELSE                                                                 
018000     IF LK-PRT-ACCION IS EQUAL 'SAVEMS' THEN                              
018100        PERFORM 5500-SAVEMS-I     THRU 5500-SAVEMS-F                      
018200     ELSE                                                                 
018300     IF LK-PRT-ACCION IS EQUAL 'NOSOP ' THEN                              
018400        PERFORM 5600-NOSOP-I      THRU 5600-NOSOP-F                       
018500     ELSE                                                                 
018600     IF LK-PRT-ACCION IS EQUAL 'CERRAR' THEN                              
018700        PERFORM 9000-CERRAR-I     THRU 9000-CERRAR-F                      
018800     ELSE                                                                 
018900        DISPLAY '* PGMSRPRT - ACCION DESCONOCIDA = ' LK-PRT-ACCION        
019000     END-IF END-IF END-IF END-IF END-IF END-IF END-IF END-IF.             
019100                                                                          
019200 MAIN-PROGRAM-F. GOBACK.                                                  
019300                                                                          
019400                                                                          
019500*---------------------------------------------------------------          
019600*    1000-ENCABEZADO-I - ABRE DDLISTA (PRIMERA LLAMADA DE LA              
019700*    CORRIDA) E IMPRIME EL ENCABEZADO DEL LISTADO.                        
019800*---------------------------------------------------------------          
019900 1000-ENCABEZADO-I.                                                       
020000                                                                          
020100     IF WS-YA-ABIERTO THEN                                                
020200        NEXT SENTENCE                                                     
020300     ELSE                                                                 
020400        OPEN OUTPUT LISTADO-SALIDA                                        
020500        SET WS-YA-ABIERTO TO TRUE                                         
020600     END-IF                                                               
020700                                                                          
020800     MOVE LK-PRT-CANT TO WS-EDIT-CANT                                     
020900     MOVE WS-EDIT-CANT TO WS-EDIT-NUM                                     
021000     MOVE 1 TO WS-POS-INICIO                                              
021100     PERFORM 1050-SALTAR-BLANCO-I THRU 1050-SALTAR-BLANCO-F               
021200         UNTIL WS-EDIT-NUM-CAR (WS-POS-INICIO) IS NOT EQUAL SPACE         
021300                                                                          
021400     MOVE SPACES TO WS-LINEA-SALIDA                                       
021500     STRING '=== Loaded series (' DELIMITED BY SIZE                       
021600            WS-EDIT-NUM (WS-POS-INICIO:) DELIMITED BY SPACE               
021700            ') | mode: ' DELIMITED BY SIZE                                
021800            LK-PRT-MODO DELIMITED BY SPACE                                
021900            ' ===' DELIMITED BY SIZE                                      
022000         INTO WS-LINEA-SALIDA                                             
022100     MOVE WS-LINEA-SALIDA TO REG-LISTADO                                  
022200     WRITE REG-LISTADO AFTER ADVANCING TOP-OF-FORM.                       
022300                                                                          
022400 1000-ENCABEZADO-F. EXIT.                                                 
022500                                                                          
022600                                                                          
022700*---------------------------------------------------------------          
022800 1050-SALTAR-BLANCO-I.                                                    
022900                                                                          
023000     ADD 1 TO WS-POS-INICIO.                                              
023100                                                                          
023200 1050-SALTAR-BLANCO-F. EXIT.                                              
023300                                                                          
023400                                                                          
023500*---------------------------------------------------------------          
023600 1060-SALTAR-BLANCO2-I.                                                   
023700                                                                          
023800     ADD 1 TO WS-POS-INICIO2.                                             
023900                                                                          
024000 1060-SALTAR-BLANCO2-F. EXIT.                                             
024100                                                                          
024200                                                                          
024300*---------------------------------------------------------------          
024400 1070-SALTAR-BLANCO3-I.                                                   
024500                                                                          
024600     ADD 1 TO WS-POS-INICIO3.                                             
024700                                                                          
024800 1070-SALTAR-BLANCO3-F. EXIT.                                             
024900                                                                          
025000                                                                          
025100*---------------------------------------------------------------          
025200*    2000-LISTAR-I - CUERPO DEL LISTADO, SEGUN EL MODO PEDIDO.            
025300*---------------------------------------------------------------          
025400 2000-LISTAR-I.                                                           
025500                                                                          
025600     IF WS-SERIE-TABLA-CANT IS EQUAL ZERO THEN                            
025700        MOVE SPACES TO WS-LINEA-SALIDA                                    
025800        MOVE '(empty)' TO WS-LINEA-SALIDA                                 
025900        MOVE WS-LINEA-SALIDA TO REG-LISTADO                               
026000        WRITE REG-LISTADO AFTER ADVANCING 1 LINE                          
026100     ELSE                                                                 
026200     IF LK-PRT-MODO IS EQUAL 'PRETTY' THEN                                
026300        PERFORM 2100-PRETTY-UNA-I THRU 2100-PRETTY-UNA-F                  
026400            VARYING WS-SUBI FROM 1 BY 1                                   
026500                UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT         
026600     ELSE                                                                 
026700        PERFORM 2200-SIMPLE-UNA-I THRU 2200-SIMPLE-UNA-F                  
026800            VARYING WS-SUBI FROM 1 BY 1                                   
026900                UNTIL WS-SUBI IS GREATER THAN WS-SERIE-TABLA-CANT         
027000     END-IF END-IF.                                                       
027100                                                                          
027200 2000-LISTAR-F. EXIT.                                                     
027300                                                                          
027400                                                                          
027500*---------------------------------------------------------------          
027600*    2100-PRETTY-UNA-I - NN) TITULO | SEASONS: S | RATING: R.R |          
027700*    FINISHED: TRUE/FALSE                                                 
027800*    EL ORDEN, LAS TEMPORADAS Y EL RATING SE RECORTAN CADA UNO            
027900*    EN SU PROPIA AREA (WS-EDIT-NUM/2/3) PORQUE LOS TRES VIVEN            
028000*    RECORTADOS AL MISMO TIEMPO DENTRO DEL MISMO STRING.                  
028100*---------------------------------------------------------------          
028200 2100-PRETTY-UNA-I.                                                       
028300                                                                          
028400     MOVE WS-SER-TITULO (WS-SUBI) TO WS-RECORTE-TXT-CAMPO                 
028500     PERFORM 6000-LARGO-DERECHA-I THRU 6000-LARGO-DERECHA-F               
028600                                                                          
028700     MOVE WS-SER-TEMPORADAS (WS-SUBI) TO WS-EDIT-SEASONS                  
028800     MOVE WS-SER-RATING (WS-SUBI)     TO WS-EDIT-RATING-DET               
028900     MOVE WS-SUBI                     TO WS-EDIT-CANT                     
029000                                                                          
029100     MOVE WS-EDIT-SEASONS TO WS-EDIT-NUM2                                 
029200     MOVE 1 TO WS-POS-INICIO2                                             
029300     PERFORM 1060-SALTAR-BLANCO2-I THRU 1060-SALTAR-BLANCO2-F             
029400         UNTIL WS-EDIT-NUM2-CAR (WS-POS-INICIO2)                          
029500             IS NOT EQUAL SPACE                                           
029600                                                                          
029700     MOVE WS-EDIT-RATING-DET TO WS-EDIT-NUM3                              
029800     MOVE 1 TO WS-POS-INICIO3                                             
029900     PERFORM 1070-SALTAR-BLANCO3-I THRU 1070-SALTAR-BLANCO3-F             
030000         UNTIL WS-EDIT-NUM3-CAR (WS-POS-INICIO3)                          
030100             IS NOT EQUAL SPACE                                           
030200                                                                          
030300     MOVE WS-EDIT-CANT TO WS-EDIT-NUM                                     
030400     MOVE 1 TO WS-POS-INICIO                                              
030500     PERFORM 1050-SALTAR-BLANCO-I THRU 1050-SALTAR-BLANCO-F               
030600         UNTIL WS-EDIT-NUM-CAR (WS-POS-INICIO) IS NOT EQUAL SPACE         
030700                                                                          
030800     MOVE SPACES TO WS-LINEA-SALIDA                                       
030900     STRING WS-EDIT-NUM (WS-POS-INICIO:) DELIMITED BY SPACE               
031000            ') ' DELIMITED BY SIZE                                        
031100            WS-RECORTE-TXT-CAMPO (1:WS-LARGO-TXT)                         
031200                DELIMITED BY SIZE                                         
031300            ' | seasons: ' DELIMITED BY SIZE                              
031400            WS-EDIT-NUM2 (WS-POS-INICIO2:) DELIMITED BY SPACE             
031500            ' | rating: ' DELIMITED BY SIZE                               
031600            WS-EDIT-NUM3 (WS-POS-INICIO3:) DELIMITED BY SPACE             
031700            ' | finished: ' DELIMITED BY SIZE                             
031800         INTO WS-LINEA-SALIDA                                             
031900                                                                          
032000     IF WS-SER-FINALIZADA (WS-SUBI) THEN                                  
032100        PERFORM 2150-AGREGAR-TRUE-I THRU 2150-AGREGAR-TRUE-F              
032200     ELSE                                                                 
032300        PERFORM 2160-AGREGAR-FALSE-I THRU 2160-AGREGAR-FALSE-F            
032400     END-IF                                                               
032500                                                                          
032600     MOVE WS-LINEA-SALIDA TO REG-LISTADO                                  
032700     WRITE REG-LISTADO AFTER ADVANCING 1 LINE.                            
032800                                                                          
032900 2100-PRETTY-UNA-F. EXIT.                                                 
033000                                                                          
033100                                                                          
033200*---------------------------------------------------------------          
033300 2150-AGREGAR-TRUE-I.                                                     
033400                                                                          
033500     STRING WS-LINEA-SALIDA DELIMITED BY '  '                             
033600            'true' DELIMITED BY SIZE                                      
033700         INTO WS-LINEA-SALIDA.                                            
033800                                                                          
033900 2150-AGREGAR-TRUE-F. EXIT.                                               
034000                                                                          
034100                                                                          
034200*---------------------------------------------------------------          
034300 2160-AGREGAR-FALSE-I.                                                    
034400                                                                          
034500     STRING WS-LINEA-SALIDA DELIMITED BY '  '                             
034600            'false' DELIMITED BY SIZE                                     
034700         INTO WS-LINEA-SALIDA.                                            
034800                                                                          
034900 2160-AGREGAR-FALSE-F. EXIT.                                              
035000                                                                          
035100                                                                          
035200*---------------------------------------------------------------          
035300*    2200-SIMPLE-UNA-I - "- TITULO (R.R)"                                 
035400*---------------------------------------------------------------          
035500 2200-SIMPLE-UNA-I.                                                       
035600                                                                          
035700     MOVE WS-SER-TITULO (WS-SUBI) TO WS-RECORTE-TXT-CAMPO                 
035800     PERFORM 6000-LARGO-DERECHA-I THRU 6000-LARGO-DERECHA-F               
035900     MOVE WS-SER-RATING (WS-SUBI) TO WS-EDIT-RATING-DET                   
036000                                                                          
036100     MOVE WS-EDIT-RATING-DET TO WS-EDIT-NUM                               
036200     MOVE 1 TO WS-POS-INICIO                                              
036300     PERFORM 1050-SALTAR-BLANCO-I THRU 1050-SALTAR-BLANCO-F               
036400         UNTIL WS-EDIT-NUM-CAR (WS-POS-INICIO) IS NOT EQUAL SPACE         
036500                                                                          
036600     MOVE SPACES TO WS-LINEA-SALIDA                                       
036700     STRING '- ' DELIMITED BY SIZE                                        
036800            WS-RECORTE-TXT-CAMPO (1:WS-LARGO-TXT)                         
036900                DELIMITED BY SIZE                                         
037000            ' (' DELIMITED BY SIZE                                        
037100            WS-EDIT-NUM (WS-POS-INICIO:) DELIMITED BY SPACE               
037200            ')' DELIMITED BY SIZE                                         
037300         INTO WS-LINEA-SALIDA                                             
037400     MOVE WS-LINEA-SALIDA TO REG-LISTADO                                  
037500     WRITE REG-LISTADO AFTER ADVANCING 1 LINE.                            
037600                                                                          
037700 2200-SIMPLE-UNA-F. EXIT.                                                 
037800                                                                          
037900                                                                          
038000*---------------------------------------------------------------          
038100*    3000-RECHAZOS-I - UNA LINEA POR REGISTRO RECHAZADO POR EL            
038200*    CARGADOR, CON EL MOTIVO.                                             
038300*---------------------------------------------------------------          
038400 3000-RECHAZOS-I.                                                         
038500                                                                          
038600     PERFORM 3100-RECHAZO-UNO-I THRU 3100-RECHAZO-UNO-F                   
038700         VARYING WS-SUBI FROM 1 BY 1                                      
038800             UNTIL WS-SUBI IS GREATER THAN WS-RECHAZO-CANT.               
038900                                                                          
039000 3000-RECHAZOS-F. EXIT.                                                   
039100                                                                          
039200                                                                          
039300*---------------------------------------------------------------          
039400 3100-RECHAZO-UNO-I.                                                      
039500                                                                          
039600     MOVE WS-RECHAZO-TITULO (WS-SUBI) TO WS-RECORTE-TXT-CAMPO             
039700     PERFORM 6000-LARGO-DERECHA-I THRU 6000-LARGO-DERECHA-F               
039800                                                                          
039900     MOVE SPACES TO WS-LINEA-SALIDA                                       
040000     STRING 'Rejected: ' DELIMITED BY SIZE                                
040100            WS-RECORTE-TXT-CAMPO (1:WS-LARGO-TXT)                         
040200                DELIMITED BY SIZE                                         
040300            ' - ' DELIMITED BY SIZE                                       
040400            WS-RECHAZO-MOTIVO (WS-SUBI) DELIMITED BY SIZE                 
040500         INTO WS-LINEA-SALIDA                                             
040600     MOVE WS-LINEA-SALIDA TO REG-LISTADO                                  
040700     WRITE REG-LISTADO AFTER ADVANCING 1 LINE.                            
040800                                                                          
040900 3100-RECHAZO-UNO-F. EXIT.                                                
041000                                                                          
041100                                                                          
041200*---------------------------------------------------------------          
041300*    4000-RESUMEN-I - PROMEDIO DE RATING, SERIE DE MAS                    
041400*    TEMPORADAS Y LOS CONTADORES DE CONTROL DE LA CORRIDA.                
041500*---------------------------------------------------------------          
041600 4000-RESUMEN-I.                                                          
041700                                                                          
041800     MOVE LK-PRT-NUM1 TO WS-EDIT-PROMEDIO                                 
041900     MOVE WS-EDIT-PROMEDIO TO WS-EDIT-NUM                                 
042000     MOVE 1 TO WS-POS-INICIO                                              
042100     PERFORM 1050-SALTAR-BLANCO-I THRU 1050-SALTAR-BLANCO-F               
042200         UNTIL WS-EDIT-NUM-CAR (WS-POS-INICIO) IS NOT EQUAL SPACE         
042300                                                                          
042400     MOVE SPACES TO WS-LINEA-SALIDA                                       
042500     STRING 'Average rating = ' DELIMITED BY SIZE                         
042600            WS-EDIT-NUM (WS-POS-INICIO:) DELIMITED BY SIZE                
042700         INTO WS-LINEA-SALIDA                                             
042800     MOVE WS-LINEA-SALIDA TO REG-LISTADO                                  
042900     WRITE REG-LISTADO AFTER ADVANCING 1 LINE                             
043000                                                                          
043100     MOVE LK-PRT-TEXTO TO WS-RECORTE-TXT-CAMPO                            
043200     PERFORM 6000-LARGO-DERECHA-I THRU 6000-LARGO-DERECHA-F               
043300     MOVE LK-PRT-NUM3 TO WS-EDIT-SEASONS                                  
043400                                                                          
043500     MOVE WS-EDIT-SEASONS TO WS-EDIT-NUM                                  
043600     MOVE 1 TO WS-POS-INICIO                                              
043700     PERFORM 1050-SALTAR-BLANCO-I THRU 1050-SALTAR-BLANCO-F               
043800         UNTIL WS-EDIT-NUM-CAR (WS-POS-INICIO) IS NOT EQUAL SPACE         
043900                                                                          
044000     MOVE SPACES TO WS-LINEA-SALIDA                                       
044100     IF WS-LARGO-TXT IS EQUAL ZERO THEN                                   
044200        STRING 'Most seasons: (none) (0)' DELIMITED BY SIZE               
044300            INTO WS-LINEA-SALIDA                                          
044400     ELSE                                                                 
044500        STRING 'Most seasons: ' DELIMITED BY SIZE                         
044600               WS-RECORTE-TXT-CAMPO (1:WS-LARGO-TXT)                      
044700                   DELIMITED BY SIZE                                      
044800               ' (' DELIMITED BY SIZE                                     
044900               WS-EDIT-NUM (WS-POS-INICIO:) DELIMITED BY SPACE            
045000               ')' DELIMITED BY SIZE                                      
045100            INTO WS-LINEA-SALIDA                                          
045200     END-IF                                                               
045300     MOVE WS-LINEA-SALIDA TO REG-LISTADO                                  
045400     WRITE REG-LISTADO AFTER ADVANCING 1 LINE                             
045500                                                                          
045600     MOVE LK-PRT-NUM2 TO WS-EDIT-CONTADOR                                 
045700     PERFORM 4100-CONTADOR-LINEA-I THRU 4100-CONTADOR-LINEA-F             
045800     MOVE 'Loaded'   TO WS-RECORTE-TXT-CAMPO                              
045900     PERFORM 4200-ESCR-CONTADOR-I THRU 4200-ESCR-CONTADOR-F               
046000                                                                          
046100     MOVE LK-PRT-NUM4 TO WS-EDIT-CONTADOR                                 
046200     PERFORM 4100-CONTADOR-LINEA-I THRU 4100-CONTADOR-LINEA-F             
046300     MOVE 'Rejected' TO WS-RECORTE-TXT-CAMPO                              
046400     PERFORM 4200-ESCR-CONTADOR-I THRU 4200-ESCR-CONTADOR-F               
046500                                                                          
046600     MOVE LK-PRT-NUM2 TO WS-EDIT-CONTADOR                                 
046700     PERFORM 4100-CONTADOR-LINEA-I THRU 4100-CONTADOR-LINEA-F             
046800     MOVE 'Exported' TO WS-RECORTE-TXT-CAMPO                              
046900     PERFORM 4200-ESCR-CONTADOR-I THRU 4200-ESCR-CONTADOR-F.              
047000                                                                          
047100 4000-RESUMEN-F. EXIT.                                                    
047200                                                                          
047300                                                                          
047400*---------------------------------------------------------------          
047500 4100-CONTADOR-LINEA-I.                                                   
047600                                                                          
047700     MOVE WS-EDIT-CONTADOR TO WS-EDIT-NUM                                 
047800     MOVE 1 TO WS-POS-INICIO                                              
047900     PERFORM 1050-SALTAR-BLANCO-I THRU 1050-SALTAR-BLANCO-F               
048000         UNTIL WS-EDIT-NUM-CAR (WS-POS-INICIO) IS NOT EQUAL SPACE.        
048100                                                                          
048200 4100-CONTADOR-LINEA-F. EXIT.                                             
048300                                                                          
048400                                                                          
048500*---------------------------------------------------------------          
048600 4200-ESCR-CONTADOR-I.                                                    
048700                                                                          
048800     MOVE SPACES TO WS-LINEA-SALIDA                                       
048900     STRING WS-RECORTE-TXT-CAMPO DELIMITED BY SPACE                       
049000            ': ' DELIMITED BY SIZE                                        
049100            WS-EDIT-NUM (WS-POS-INICIO:) DELIMITED BY SIZE                
049200         INTO WS-LINEA-SALIDA                                             
049300     MOVE WS-LINEA-SALIDA TO REG-LISTADO                                  
049400     WRITE REG-LISTADO AFTER ADVANCING 1 LINE.                            
049500                                                                          
049600 4200-ESCR-CONTADOR-F. EXIT.                                              
049700                                                                          
049800                                                                          
049900*---------------------------------------------------------------          
050000*    5000-STATL-I - ECO DE LA ESTADISTICA YA ORDENADA,                    
050100*    "clave = contador" POR GRUPO.                                        
050200*---------------------------------------------------------------          
050300 5000-STATL-I.                                                            
050400                                                                          
050500     PERFORM 5100-STATL-UNA-I THRU 5100-STATL-UNA-F                       
050600         VARYING WS-SUBI FROM 1 BY 1                                      
050700             UNTIL WS-SUBI IS GREATER THAN WS-ESTADIST-TABLA-CANT.        
050800                                                                          
050900 5000-STATL-F. EXIT.                                                      
051000                                                                          
051100                                                                          
051200*---------------------------------------------------------------          
051300 5100-STATL-UNA-I.                                                        
051400                                                                          
051500     MOVE WS-EST-CLAVE (WS-SUBI) TO WS-RECORTE-TXT-CAMPO                  
051600     PERFORM 6000-LARGO-DERECHA-I THRU 6000-LARGO-DERECHA-F               
051700     MOVE WS-EST-CONTADOR (WS-SUBI) TO WS-EDIT-CONTADOR                   
051800     MOVE WS-EDIT-CONTADOR TO WS-EDIT-NUM                                 
051900     MOVE 1 TO WS-POS-INICIO                                              
052000     PERFORM 1050-SALTAR-BLANCO-I THRU 1050-SALTAR-BLANCO-F               
052100         UNTIL WS-EDIT-NUM-CAR (WS-POS-INICIO) IS NOT EQUAL SPACE         
052200                                                                          
052300     MOVE SPACES TO WS-LINEA-SALIDA                                       
052400     STRING WS-RECORTE-TXT-CAMPO (1:WS-LARGO-TXT)                         
052500                DELIMITED BY SIZE                                         
052600            ' = ' DELIMITED BY SIZE                                       
052700            WS-EDIT-NUM (WS-POS-INICIO:) DELIMITED BY SIZE                
052800         INTO WS-LINEA-SALIDA                                             
052900     MOVE WS-LINEA-SALIDA TO REG-LISTADO                                  
053000     WRITE REG-LISTADO AFTER ADVANCING 1 LINE                             
053100     IF WS-TRAZA-ACTIVA THEN                                              
053200        DISPLAY 'PGMSRPRT - STATL GRUPO=' WS-SUBI                         
053300                ' ' WS-TRAZA-LINEA-TXT                                    
053400     END-IF.                                                              
053500                                                                          
053600 5100-STATL-UNA-F. EXIT.                                                  
053700                                                                          
053800                                                                          
053900*---------------------------------------------------------------          
054000*    5500-SAVEMS-I - "Saved: statistics_by_<atributo>"                    
054100*---------------------------------------------------------------          
054200 5500-SAVEMS-I.                                                           
054300                                                                          
054400     PERFORM 7000-ATRIBUTO-MINUS-I THRU 7000-ATRIBUTO-MINUS-F             
054500                                                                          
054600     MOVE SPACES TO WS-LINEA-SALIDA                                       
054700     STRING 'Saved: statistics_by_' DELIMITED BY SIZE                     
054800            WS-ATRIBUTO-MINUS DELIMITED BY SPACE                          
054900         INTO WS-LINEA-SALIDA                                             
055000     MOVE WS-LINEA-SALIDA TO REG-LISTADO                                  
055100     WRITE REG-LISTADO AFTER ADVANCING 1 LINE.                            
055200                                                                          
055300 5500-SAVEMS-F. EXIT.                                                     
055400                                                                          
055500                                                                          
055600*---------------------------------------------------------------          
055700*    5600-NOSOP-I - "Unsupported attribute: X. Supported: ..."            
055800*---------------------------------------------------------------          
055900 5600-NOSOP-I.                                                            
056000                                                                          
056100     PERFORM 7000-ATRIBUTO-MINUS-I THRU 7000-ATRIBUTO-MINUS-F             
056200                                                                          
056300     MOVE SPACES TO WS-LINEA-SALIDA                                       
056400     STRING 'Unsupported attribute: ' DELIMITED BY SIZE                   
056500            WS-ATRIBUTO-MINUS DELIMITED BY SPACE                          
056600            '. Supported: title, genre, seasons, rating, '                
056700                DELIMITED BY SIZE                                         
056800            'year, finished' DELIMITED BY SIZE                            
056900         INTO WS-LINEA-SALIDA                                             
057000     MOVE WS-LINEA-SALIDA TO REG-LISTADO                                  
057100     WRITE REG-LISTADO AFTER ADVANCING 1 LINE.                            
057200                                                                          
057300 5600-NOSOP-F. EXIT.                                                      
057400                                                                          
057500                                                                          
057600*---------------------------------------------------------------          
057700*    6000-LARGO-DERECHA-I - LARGO DE WS-RECORTE-TXT-CAMPO SIN             
057800*    LOS BLANCOS DE RELLENO A LA DERECHA (HASTA 60 POSICIONES).           
057900*---------------------------------------------------------------          
058000 6000-LARGO-DERECHA-I.                                                    
058100                                                                          
058200     MOVE 60 TO WS-LARGO-TXT                                              
058300     PERFORM 6050-ACORTAR-I THRU 6050-ACORTAR-F                           
058400         UNTIL WS-LARGO-TXT IS EQUAL ZERO                                 
058500             OR WS-RECORTE-TXT-CAR (WS-LARGO-TXT) IS NOT EQUAL            
058600                 SPACE.                                                   
058700                                                                          
058800 6000-LARGO-DERECHA-F. EXIT.                                              
058900                                                                          
059000                                                                          
059100*---------------------------------------------------------------          
059200 6050-ACORTAR-I.                                                          
059300                                                                          
059400     SUBTRACT 1 FROM WS-LARGO-TXT.                                        
059500                                                                          
059600 6050-ACORTAR-F. EXIT.                                                    
059700                                                                          
059800                                                                          
059900*---------------------------------------------------------------          
060000*    7000-ATRIBUTO-MINUS-I - CONVIERTE LK-PRT-TEXTO (10                   
060100*    POSICIONES) A MINUSCULAS EN WS-ATRIBUTO-MINUS.                       
060200*---------------------------------------------------------------          
060300 7000-ATRIBUTO-MINUS-I.                                                   
060400                                                                          
060500     MOVE LK-PRT-TEXTO (1:10) TO WS-ATRIBUTO-MINUS                        
060600     INSPECT WS-ATRIBUTO-MINUS                                            
060700         CONVERTING WS-TABLA-TRADUCCION-MAYUS                             
060800                 TO WS-TABLA-TRADUCCION-MINUS.                            
060900                                                                          
061000 7000-ATRIBUTO-MINUS-F. EXIT.                                             
061100                                                                          
061200                                                                          
061300*---------------------------------------------------------------          
061400 9000-CERRAR-I.                                                           
061500                                                                          
061600     IF WS-YA-ABIERTO THEN                                                
061700        CLOSE LISTADO-SALIDA                                              
061800     END-IF.                                                              
061900                                                                          
062000 9000-CERRAR-F. EXIT.                                                     
062100                                                                          
