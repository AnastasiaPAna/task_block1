000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMSRMN1.                                                 
000300 AUTHOR.        J CARRIZO VEGA.                                           
000400 INSTALLATION.  CADENA AUSTRAL DE TELEVISION - DEPTO SISTEMAS.            
000500 DATE-WRITTEN.  03/02/87.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - SISTEMAS - NO DISTRIBUIR.                   
000800**************************************************************            
000900*    PGMSRMN1 - CONDUCTOR DEL BATCH NOCTURNO DE ANALISIS DE   *           
001000*    CATALOGO DE SERIES                                        *          
001100*                                                               *         
001200*    LLAMA, EN ORDEN, A LOS SUBPROGRAMAS QUE CARGAN EL         *          
001300*    CATALOGO, CALCULAN ESTADISTICAS POR ATRIBUTO, GRABAN EL   *          
001400*    ARCHIVO DE ESTADISTICAS Y EL EXPORT DELIMITADO, Y          *         
001500*    COMPONEN EL LISTADO IMPRESO (DDLISTA).                     *         
001600**************************************************************            
001700*---------------------------------------------------------------          
001800*    HISTORIA DE CAMBIOS                                                  
001900*---------------------------------------------------------------          
002000* 03/02/87  JCV  ALTA-001  PROGRAMA ORIGINAL. LEE DDPARM, CARGA           
002100*                EL CATALOGO Y EMITE EL LISTADO BASICO.                   
002200* 18/07/88  JCV  SIS-0442  SE AGREGA EL EXPORT DELIMITADO                 
002300*                (DDEXPOR) DESPUES DEL ARCHIVO DE ESTADISTICAS.           
002400* 05/02/91  MQR  SIS-1190  SE INCORPORA EL MODO SIMPLE DE                 
002500*                LISTADO (ANTES SOLO EXISTIA EL MODO PRETTY).             
002600* 21/10/94  MQR  SIS-1733  EL ANIO DE PROCESO PASA A LEERSE DE            
002700*                DDPARM EN LUGAR DE QUEDAR FIJO EN EL PROGRAMA.           
002800* 30/05/96  RHD  SIS-2209  SE AGREGA EL RESUMEN DE PROMEDIO DE            
002900*                RATING Y SERIE DE MAS TEMPORADAS AL PIE.                 
003000* 09/11/98  RHD  Y2K-0097  AUDITORIA Y2K: SE REVISA QUE EL ANIO           
003100*                DE PROCESO Y EL ANIO DE LA SERIE VIAJEN EN 4             
003200*                POSICIONES EN TODAS LAS AREAS DE TRABAJO.                
003300* 14/06/99  RHD  Y2K-0097  CIERRE DE AUDITORIA Y2K. SIN                   
003400*                HALLAZGOS ADICIONALES.                                   
003500* 03/09/01  LGP  SIS-2890  SE AGREGA EL MENSAJE DE ATRIBUTO NO            
003600*                SOPORTADO CUANDO DDPARM TRAE UN VALOR INVALIDO.          
003700* 20/01/06  LGP  SIS-3355  SE ORDENA LA IMPRESION: RESUMEN DE             
003800*                CONTROL ANTES DEL ECO DE ESTADISTICAS, PARA              
003900*                ALINEAR CON EL FORMATO QUE PIDE AUDITORIA.               
004000* 12/08/13  NVB  SIS-4420  SE AGREGAN LOS CONTADORES DE                   
004100*                REGISTROS EXPORTADOS AL BLOQUE DE RESUMEN.               
004200* 09/08/26  DCM  SIS-5210  REESCRITURA DEL CORTE CON LOS                  
004300*                SUBPROGRAMAS PGMSRLDR/QRY/STA/SWR/EXP/PRT.               
004400* 09/08/26  DCM  SIS-5211  SE AGREGA FILLER DE RELLENO AL                 
004500*                RENGLON DE WS-SERIE-RESULT-TABLA (ESTANDAR DE            
004600*                RELLENO DE TODO RENGLON DE TABLA EN MEMORIA).            
004700*---------------------------------------------------------------          
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER. IBM-3090.                                               
005100 OBJECT-COMPUTER. IBM-3090.                                               
005200 SPECIAL-NAMES.                                                           
005300     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVA.                                 
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT ENTRADA-PARM ASSIGN DDPARM                                    
005800     FILE STATUS IS FS-PARM.                                              
005900                                                                          
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200                                                                          
006300 FD  ENTRADA-PARM                                                         
006400     BLOCK CONTAINS 0 RECORDS                                             
006500     RECORDING MODE IS F.                                                 
006600 01  REG-PARM-ENTRADA                PIC X(30).                           
006700                                                                          
006800 WORKING-STORAGE SECTION.                                                 
006900*=======================*                                                 
007000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
007100                                                                          
007200*----------- ARCHIVOS ------------------------------------------          
007300 77  FS-PARM                  PIC XX         VALUE SPACES.                
007400 77  WS-STATUS-FIN            PIC X          VALUE 'N'.                   
007500     88  WS-FIN-PROCESO                          VALUE 'Y'.               
007600                                                                          
007700*----------- AREA DE PARAMETROS ---------------------------------         
007800 01  WS-PARM-ENTRADA                 PIC X(30).                           
007900 01  WS-PARM-AREA REDEFINES WS-PARM-ENTRADA.                              
008000     03  WS-PARM-ATRIBUTO             PIC X(10).                          
008100     03  WS-PARM-MODO                 PIC X(06).                          
008200     03  WS-PARM-ANIO                 PIC 9(04).                          
008300     03  WS-PARM-ANIO-ALT REDEFINES WS-PARM-ANIO PIC X(04).               
008400     03  FILLER                       PIC X(10).                          
008500                                                                          
008600 77  WS-ANIO-PROCESO           PIC 9(04) COMP    VALUE ZERO.              
008700 77  WS-ANIO-PROCESO-DEF       PIC 9(04) COMP    VALUE 2026.              
008800                                                                          
008900*----------- FECHA DE CORRIDA (PARA EL ENCABEZADO) --------------         
009000 01  WS-FECHA-SISTEMA                 PIC 9(06).                          
009100 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                       
009200     03  WS-FEC-AA                     PIC 99.                            
009300     03  WS-FEC-MM                     PIC 99.                            
009400     03  WS-FEC-DD                     PIC 99.                            
009500                                                                          
009600*----------- TABLAS COMPARTIDAS CON LOS SUBPROGRAMAS -------------        
009700     COPY PGM_57-CP-SERIE.                                                
009800     COPY PGM_58-CP-STATE.                                                
009900                                                                          
010000 01  WS-SERIE-RESULT-TABLA.                                               
010100     03  WS-SRT-CANT                  PIC S9(03) COMP VALUE ZERO.         
010200     03  WS-SRT-ENTRY OCCURS 100 TIMES.                                   
010300         05  WS-SRT-TITULO             PIC X(30)    VALUE SPACES.         
010400         05  WS-SRT-GENERO             PIC X(25)    VALUE SPACES.         
010500         05  WS-SRT-TEMPORADAS         PIC 9(03)    VALUE ZEROS.          
010600         05  WS-SRT-RATING             PIC 9(02)V9  VALUE ZEROS.          
010700         05  WS-SRT-ANIO               PIC 9(04)    VALUE ZEROS.          
010800         05  WS-SRT-FINALIZADA-SW      PIC X(01)    VALUE 'N'.            
010900         05  WS-SRT-ESTUDIO            PIC X(14)    VALUE SPACES.         
011000         05  FILLER                    PIC X(02)    VALUE SPACES.         
011100                                                                          
011200*----------- AREA DE COMUNICACION CON PGMSRQRY -------------------        
011300 01  LK-QRY-AREA.                                                         
011400     03  LK-ACCION                    PIC X(04)   VALUE SPACES.           
011500     03  LK-PARAM-RATING               PIC 9(02)V9 VALUE ZERO.            
011600     03  LK-PARAM-FINAL                PIC X(01)   VALUE SPACE.           
011700     03  LK-PARAM-N                    PIC 9(03)   VALUE ZERO.            
011800     03  LK-PARAM-TITULO               PIC X(30)   VALUE SPACES.          
011900     03  LK-RES-PROMEDIO               PIC 9(02)V99 VALUE ZERO.           
012000     03  LK-RES-INDICE                 PIC 9(03)   VALUE ZERO.            
012100     03  LK-RES-ENCONTRADO             PIC X(01)   VALUE 'N'.             
012200     03  FILLER                        PIC X(08)   VALUE SPACES.          
012300                                                                          
012400*----------- AREA DE COMUNICACION CON PGMSRSTA -------------------        
012500 01  LK-STA-AREA.                                                         
012600     03  LK-STA-ATRIBUTO               PIC X(10)   VALUE SPACES.          
012700     03  LK-STA-SOPORTADO              PIC X(01)   VALUE 'Y'.             
012800     03  FILLER                        PIC X(05)   VALUE SPACES.          
012900                                                                          
013000*----------- AREA DE COMUNICACION CON PGMSRPRT -------------------        
013100 01  LK-PRT-AREA.                                                         
013200     03  LK-PRT-ACCION                 PIC X(06)   VALUE SPACES.          
013300     03  LK-PRT-MODO                   PIC X(06)   VALUE SPACES.          
013400     03  LK-PRT-CANT                   PIC 9(03)   VALUE ZERO.            
013500     03  LK-PRT-TEXTO                  PIC X(60)   VALUE SPACES.          
013600     03  LK-PRT-NUM1                   PIC S9(05)V99 VALUE ZERO.          
013700     03  LK-PRT-NUM2                   PIC 9(05)   VALUE ZERO.            
013800     03  LK-PRT-NUM3                   PIC 9(05)   VALUE ZERO.            
013900     03  LK-PRT-NUM4                   PIC 9(05)   VALUE ZERO.            
014000                                                                          
014100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
014200                                                                          
014300 PROCEDURE DIVISION.                                                      
014400                                                                          
014500 MAIN-PROGRAM-I.                                                          
014600                                                                          
014700     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F                        
014800     PERFORM 2000-CARGAR-I      THRU 2000-CARGAR-F                        
014900     PERFORM 3000-LISTAR-I      THRU 3000-LISTAR-F                        
015000     PERFORM 4000-ESTADIST-I    THRU 4000-ESTADIST-F                      
015100     PERFORM 5000-GRABAR-EST-I  THRU 5000-GRABAR-EST-F                    
015200     PERFORM 6000-EXPORTAR-I    THRU 6000-EXPORTAR-F                      
015300     PERFORM 7000-RESUMEN-I     THRU 7000-RESUMEN-F                       
015400     PERFORM 8000-ECO-EST-I     THRU 8000-ECO-EST-F                       
015500     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.                        
015600                                                                          
015700 MAIN-PROGRAM-F. GOBACK.                                                  
015800                                                                          
015900                                                                          
016000*---------------------------------------------------------------          
016100 1000-INICIO-I.                                                           
016200                                                                          
016300     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
016400                                                                          
016500     MOVE ZERO TO WS-ANIO-PROCESO                                         
016600     MOVE SPACES TO WS-PARM-ENTRADA                                       
016700                                                                          
016800     OPEN INPUT ENTRADA-PARM                                              
016900     IF FS-PARM IS NOT EQUAL '00' THEN                                    
017000        DISPLAY '* ERROR EN OPEN DDPARM = ' FS-PARM                       
017100        MOVE 9999 TO RETURN-CODE                                          
017200     ELSE                                                                 
017300        READ ENTRADA-PARM INTO WS-PARM-ENTRADA                            
017400        IF FS-PARM IS NOT EQUAL '00' THEN                                 
017500           DISPLAY '* DDPARM VACIO, SE USAN VALORES DEFAULT'              
017600        END-IF                                                            
017700        CLOSE ENTRADA-PARM                                                
017800     END-IF                                                               
017900                                                                          
018000     IF WS-PARM-ANIO IS EQUAL ZERO THEN                                   
018100        MOVE WS-ANIO-PROCESO-DEF TO WS-ANIO-PROCESO                       
018200     ELSE                                                                 
018300        MOVE WS-PARM-ANIO TO WS-ANIO-PROCESO                              
018400     END-IF                                                               
018500                                                                          
018600     IF WS-PARM-MODO IS EQUAL SPACES THEN                                 
018700        MOVE 'PRETTY' TO WS-PARM-MODO                                     
018800     END-IF                                                               
018900                                                                          
019000     IF WS-TRAZA-ACTIVA THEN                                              
019100        DISPLAY 'TRAZA - ATRIBUTO: ' WS-PARM-ATRIBUTO                     
019200                ' MODO: ' WS-PARM-MODO                                    
019300                ' ANIO: ' WS-ANIO-PROCESO                                 
019400                ' ANIO-PARM: ' WS-PARM-ANIO-ALT                           
019500     END-IF.                                                              
019600                                                                          
019700 1000-INICIO-F. EXIT.                                                     
019800                                                                          
019900                                                                          
020000*---------------------------------------------------------------          
020100 2000-CARGAR-I.                                                           
020200                                                                          
020300     CALL 'PGMSRLDR' USING WS-ANIO-PROCESO                                
020400                            WS-SERIE-TABLA                                
020500                            WS-RECHAZO-TABLA.                             
020600                                                                          
020700 2000-CARGAR-F. EXIT.                                                     
020800                                                                          
020900                                                                          
021000*---------------------------------------------------------------          
021100 3000-LISTAR-I.                                                           
021200                                                                          
021300     MOVE 'ENCAB '          TO LK-PRT-ACCION                              
021400     MOVE WS-PARM-MODO       TO LK-PRT-MODO                               
021500     MOVE WS-SERIE-TABLA-CANT TO LK-PRT-CANT                              
021600     CALL 'PGMSRPRT' USING LK-PRT-AREA WS-SERIE-TABLA                     
021700                            WS-RECHAZO-TABLA WS-ESTADIST-TABLA            
021800                                                                          
021900     MOVE 'LISTAR'          TO LK-PRT-ACCION                              
022000     CALL 'PGMSRPRT' USING LK-PRT-AREA WS-SERIE-TABLA                     
022100                            WS-RECHAZO-TABLA WS-ESTADIST-TABLA            
022200                                                                          
022300     MOVE 'RECHAZ'          TO LK-PRT-ACCION                              
022400     CALL 'PGMSRPRT' USING LK-PRT-AREA WS-SERIE-TABLA                     
022500                            WS-RECHAZO-TABLA WS-ESTADIST-TABLA.           
022600                                                                          
022700 3000-LISTAR-F. EXIT.                                                     
022800                                                                          
022900                                                                          
023000*---------------------------------------------------------------          
023100 4000-ESTADIST-I.                                                         
023200                                                                          
023300     MOVE WS-PARM-ATRIBUTO  TO LK-STA-ATRIBUTO                            
023400     CALL 'PGMSRSTA' USING LK-STA-AREA WS-SERIE-TABLA                     
023500                            WS-ESTADIST-TABLA.                            
023600                                                                          
023700 4000-ESTADIST-F. EXIT.                                                   
023800                                                                          
023900                                                                          
024000*---------------------------------------------------------------          
024100 5000-GRABAR-EST-I.                                                       
024200                                                                          
024300     IF LK-STA-SOPORTADO IS EQUAL 'Y' THEN                                
024400        CALL 'PGMSRSWR' USING LK-STA-ATRIBUTO WS-ESTADIST-TABLA           
024500     END-IF.                                                              
024600                                                                          
024700 5000-GRABAR-EST-F. EXIT.                                                 
024800                                                                          
024900                                                                          
025000*---------------------------------------------------------------          
025100 6000-EXPORTAR-I.                                                         
025200                                                                          
025300     CALL 'PGMSREXP' USING WS-SERIE-TABLA.                                
025400                                                                          
025500 6000-EXPORTAR-F. EXIT.                                                   
025600                                                                          
025700                                                                          
025800*---------------------------------------------------------------          
025900 7000-RESUMEN-I.                                                          
026000                                                                          
026100     MOVE 'AVGR'  TO LK-ACCION                                            
026200     CALL 'PGMSRQRY' USING LK-QRY-AREA WS-SERIE-TABLA                     
026300                            WS-SERIE-RESULT-TABLA                         
026400                                                                          
026500     MOVE 'MXST'  TO LK-ACCION                                            
026600     CALL 'PGMSRQRY' USING LK-QRY-AREA WS-SERIE-TABLA                     
026700                            WS-SERIE-RESULT-TABLA                         
026800                                                                          
026900     MOVE 'RESUM '        TO LK-PRT-ACCION                                
027000     MOVE LK-RES-PROMEDIO  TO LK-PRT-NUM1                                 
027100     MOVE WS-SERIE-TABLA-CANT  TO LK-PRT-NUM2                             
027200     MOVE WS-RECHAZO-CANT      TO LK-PRT-NUM4                             
027300                                                                          
027400     IF LK-RES-ENCONTRADO IS EQUAL 'Y' THEN                               
027500        MOVE WS-SER-TITULO (LK-RES-INDICE) TO LK-PRT-TEXTO                
027600        MOVE WS-SER-TEMPORADAS (LK-RES-INDICE) TO LK-PRT-NUM3             
027700     ELSE                                                                 
027800        MOVE SPACES TO LK-PRT-TEXTO                                       
027900        MOVE ZERO   TO LK-PRT-NUM3                                        
028000     END-IF                                                               
028100                                                                          
028200     CALL 'PGMSRPRT' USING LK-PRT-AREA WS-SERIE-TABLA                     
028300                            WS-RECHAZO-TABLA WS-ESTADIST-TABLA.           
028400                                                                          
028500 7000-RESUMEN-F. EXIT.                                                    
028600                                                                          
028700                                                                          
028800*---------------------------------------------------------------          
028900 8000-ECO-EST-I.                                                          
029000                                                                          
029100     IF LK-STA-SOPORTADO IS EQUAL 'Y' THEN                                
029200        MOVE 'STATL '        TO LK-PRT-ACCION                             
029300        MOVE WS-PARM-ATRIBUTO TO LK-PRT-TEXTO                             
029400        CALL 'PGMSRPRT' USING LK-PRT-AREA WS-SERIE-TABLA                  
029500                               WS-RECHAZO-TABLA WS-ESTADIST-TABLA         
029600                                                                          
029700        MOVE 'SAVEMS'        TO LK-PRT-ACCION                             
029800        CALL 'PGMSRPRT' USING LK-PRT-AREA WS-SERIE-TABLA                  
029900                               WS-RECHAZO-TABLA WS-ESTADIST-TABLA         
030000     ELSE                                                                 
030100        MOVE 'NOSOP '        TO LK-PRT-ACCION                             
030200        MOVE WS-PARM-ATRIBUTO TO LK-PRT-TEXTO                             
030300        CALL 'PGMSRPRT' USING LK-PRT-AREA WS-SERIE-TABLA                  
030400                               WS-RECHAZO-TABLA WS-ESTADIST-TABLA         
030500     END-IF.                                                              
030600                                                                          
030700 8000-ECO-EST-F. EXIT.                                                    
030800                                                                          
030900                                                                          
031000*---------------------------------------------------------------          
031100 9999-FINAL-I.                                                            
031200                                                                          
031300     MOVE 'CERRAR'        TO LK-PRT-ACCION                                
031400     CALL 'PGMSRPRT' USING LK-PRT-AREA WS-SERIE-TABLA                     
031500                            WS-RECHAZO-TABLA WS-ESTADIST-TABLA            
031600                                                                          
031700     DISPLAY '=================================================='         
031800     DISPLAY 'PGMSRMN1 - FIN DE CORRIDA - CARGADOS: '                     
031900              WS-SERIE-TABLA-CANT ' RECHAZADOS: ' WS-RECHAZO-CANT.        
032000                                                                          
032100 9999-FINAL-F. EXIT.                                                      
032200                                                                          
