000100*    CP-SERIE                                                             
000200**************************************************************            
000300*         LAYOUT  CATALOGO DE SERIES  (SERIES-IN)            *            
000400*         KC02788.ALU9999.CATALOGO.SERIE                     *            
000500*         LARGO REGISTRO = 80 BYTES                           *           
000600**************************************************************            
000700*---------------------------------------------------------------          
000800* 2026-01-06  JCV  TK-20261  ALTA INICIAL DEL LAYOUT PARA EL              
000900*                  BATCH DE ANALISIS DE CATALOGO (EX-SUCURSAL).           
001000* 2026-02-11  JCV  TK-20277  SE AGREGAN LOS 88-NIVEL DE                   
001100*                  REG-SER-FINALIZADA / REG-SER-EN-CURSO.                 
001200* 2026-03-03  MQR  TK-20301  SE AGREGA LA TABLA WS-SERIE-TABLA            
001300*                  COMPARTIDA POR LINKAGE CON LOS SUBPROGRAMAS.           
001400*    NOTA: EL LAYOUT FISICO DE 80 BYTES DE SERIES-IN (REG-SERIE)          
001500*          SE DECLARA DENTRO DE LA FD DE PGMSRLDR, QUE ES EL              
001600*          UNICO PROGRAMA QUE ABRE EL ARCHIVO; ESTE MEMBER SOLO           
001700*          LLEVA LAS VISTAS EN MEMORIA COMPARTIDAS POR LINKAGE.           
001800*---------------------------------------------------------------          
001900                                                                          
002000*//// VISTA DE LA TABLA EN MEMORIA (WS-SERIE-TABLA) ////////////          
002100**************************************************************            
002200*    MISMA FISONOMIA DE REG-SERIE, REPETIDA 100 VECES PARA      *         
002300*    EL CATALOGO CARGADO POR PGMSRLDR Y COMPARTIDA VIA          *         
002400*    LINKAGE CON PGMSRQRY / PGMSRSTA / PGMSREXP / PGMSRPRT.      *        
002500**************************************************************            
002600 01  WS-SERIE-TABLA.                                                      
002700     03  WS-SERIE-TABLA-CANT      PIC S9(03) COMP VALUE ZERO.             
002800     03  WS-SERIE-TABLA-ENTRY OCCURS 100 TIMES                            
002900             INDEXED BY WS-SERIE-IDX.                                     
003000         05  WS-SER-TITULO         PIC X(30)    VALUE SPACES.             
003100         05  WS-SER-GENERO         PIC X(25)    VALUE SPACES.             
003200         05  WS-SER-TEMPORADAS     PIC 9(03)    VALUE ZEROS.              
003300         05  WS-SER-RATING         PIC 9(02)V9  VALUE ZEROS.              
003400         05  WS-SER-ANIO           PIC 9(04)    VALUE ZEROS.              
003500         05  WS-SER-FINALIZADA-SW  PIC X(01)    VALUE 'N'.                
003600             88  WS-SER-FINALIZADA     VALUE 'Y'.                         
003700             88  WS-SER-EN-CURSO        VALUE 'N'.                        
003800         05  WS-SER-ESTUDIO         PIC X(14)    VALUE SPACES.            
003900         05  FILLER                 PIC X(02)    VALUE SPACES.            
004000                                                                          
004100*//// AREA DE RECHAZOS DEL CARGADOR (PGMSRLDR) /////////////////          
004200**************************************************************            
004300*    UN RENGLON POR REGISTRO DE ENTRADA RECHAZADO, CON EL      *          
004400*    MOTIVO, PARA QUE PGMSRPRT LO VUELQUE AL LISTADO.          *          
004500**************************************************************            
004600 01  WS-RECHAZO-TABLA.                                                    
004700     03  WS-RECHAZO-CANT           PIC S9(03) COMP VALUE ZERO.            
004800     03  WS-RECHAZO-ENTRY OCCURS 100 TIMES                                
004900             INDEXED BY WS-RECHAZO-IDX.                                   
005000         05  WS-RECHAZO-TITULO      PIC X(30)    VALUE SPACES.            
005100         05  WS-RECHAZO-MOTIVO      PIC X(40)    VALUE SPACES.            
005200         05  FILLER                 PIC X(02)    VALUE SPACES.            
005300                                                                          
