000100*    CP-STATE                                                             
000200**************************************************************            
000300*         LAYOUT  ESTADISTICA POR ATRIBUTO  (STATS-OUT)      *            
000400*         KC02788.ALU9999.CATALOGO.ESTADIST                  *            
000500*         LARGO REGISTRO = 35 BYTES (CLAVE + CONTADOR)        *           
000600**************************************************************            
000700*---------------------------------------------------------------          
000800* 2026-01-06  JCV  TK-20261  ALTA INICIAL, ACOMPANA A CP-SERIE            
000900*                  PARA EL BATCH DE ANALISIS DE CATALOGO.                 
001000* 2026-02-19  MQR  TK-20284  SE AGREGA LA TABLA WS-ESTADIST-TABLA         
001100*                  COMPARTIDA POR LINKAGE ENTRE PGMSRSTA Y                
001200*                  PGMSRSWR.                                              
001300* 2026-04-02  DCM  SIS-5240  EL LAYOUT FISICO DE 35 BYTES DE              
001400*                  STATS-OUT (REG-ESTADIST) PASA A DECLARARSE             
001500*                  DENTRO DE LA FD DE PGMSRSWR, QUE ES EL UNICO           
001600*                  PROGRAMA QUE ABRE EL ARCHIVO; ESTE MEMBER SOLO         
001700*                  LLEVA LA TABLA EN MEMORIA COMPARTIDA POR               
001800*                  LINKAGE.                                               
001900*---------------------------------------------------------------          
002000                                                                          
002100*//// VISTA DE LA TABLA EN MEMORIA (WS-ESTADIST-TABLA) //////////         
002200**************************************************************            
002300*    HASTA 130 CLAVES DISTINTAS (100 SERIES X HASTA UN PAR     *          
002400*    DE GENEROS CADA UNA COMO PEOR CASO PRACTICO).             *          
002500**************************************************************            
002600 01  WS-ESTADIST-TABLA.                                                   
002700     03  WS-ESTADIST-TABLA-CANT    PIC S9(03) COMP VALUE ZERO.            
002800     03  WS-ESTADIST-ENTRY OCCURS 130 TIMES                               
002900             INDEXED BY WS-ESTADIST-IDX.                                  
003000         05  WS-EST-CLAVE            PIC X(30)    VALUE SPACES.           
003100         05  WS-EST-CONTADOR         PIC S9(05) COMP-3 VALUE ZERO.        
003200         05  FILLER                  PIC X(03)    VALUE SPACES.           
003300                                                                          
